000100***************************************************************** 
000200* LDGRDIR  --  DAILY LEDGER DIRECTIVE RECORD                    * 
000300*              ONE RECORD PER DIRECTIVE LINE.  POSTINGS OF ONE  * 
000400*              TRANSACTION SHARE A COMMON TXN-SEQ AND ARE        *
000500*              ADJACENT ON THE FILE, ASCENDING BY DATE.          *
000600***************************************************************** 
000700*   09/14/94  RDK   ORIGINAL COPYBOOK FOR THE LEDGER CLOSE JOBS   
000800*   03/02/96  RDK   ADDED REC-ACCOUNT-2 CURRENCY-LIST REDEFINE    
000900*                   FOR THE OP CURRENCY-CONSTRAINT LIST (REQ 4471)
001000*   11/19/98  PAH   Y2K -- REC-DATE AND PRC-DATE ARE FULL 4-DIGIT 
001100*                   CENTURY FIELDS THROUGHOUT, NO WINDOWING USED  
001200 01  LDR-DIRECTIVE-RECORD.                                        
001300     05  LDR-REC-TYPE              PIC X(02).                     
001400         88  LDR-TYPE-POSTING          VALUE 'TX'.                
001500         88  LDR-TYPE-OPEN             VALUE 'OP'.                
001600         88  LDR-TYPE-CLOSE            VALUE 'CL'.                
001700         88  LDR-TYPE-BALANCE          VALUE 'BA'.                
001800         88  LDR-TYPE-PAD              VALUE 'PA'.                
001900         88  LDR-TYPE-NOTE             VALUE 'NO'.                
002000         88  LDR-TYPE-DOCUMENT         VALUE 'DO'.                
002100         88  LDR-TYPE-PRICE            VALUE 'PR'.                
002200     05  LDR-REC-DATE              PIC 9(08).                     
002300     05  LDR-REC-TXN-SEQ           PIC 9(05).                     
002400     05  LDR-REC-ACCOUNT           PIC X(40).                     
002500     05  LDR-REC-ACCOUNT-2         PIC X(40).                     
002600*    REC-ACCOUNT-2 REDEFINED AS THE OP CURRENCY-CONSTRAINT LIST --
002700*    UP TO 3 CURRENCIES, COMMA-SEPARATED ON THE DIRECTIVE FILE.   
002800     05  LDR-OPEN-CCY-LIST REDEFINES LDR-REC-ACCOUNT-2.           
002900         10  LDR-OPEN-CCY-1        PIC X(05).                     
003000         10  FILLER                PIC X(01).                     
003100         10  LDR-OPEN-CCY-2        PIC X(05).                     
003200         10  FILLER                PIC X(01).                     
003300         10  LDR-OPEN-CCY-3        PIC X(05).                     
003400         10  FILLER                PIC X(23).                     
003500     05  LDR-REC-NUMBER            PIC S9(11)V9(04).              
003600     05  LDR-REC-CURRENCY         PIC X(05).                      
003700     05  LDR-REC-COST-NUM         PIC S9(07)V9(06).               
003800     05  LDR-REC-COST-CURR        PIC X(05).                      
003900     05  FILLER                   PIC X(27).                      
