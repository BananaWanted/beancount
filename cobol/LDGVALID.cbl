000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.    LDGVALID.                                         
000300 AUTHOR.        R D KOWALSKI.                                     
000400 INSTALLATION.  LEDGER SYSTEMS GROUP.                             
000500 DATE-WRITTEN.  09/14/94.                                         
000600 DATE-COMPILED. 09/14/94.                                         
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                 
000800*                                                                 
000900***************************************************************** 
001000* PROGRAM:  LDGVALID                                            * 
001100*           NIGHTLY LEDGER CLOSE -- DIRECTIVE VALIDATION         *
001200*                                                                *
001300*  READS THE SORTED DAILY DIRECTIVE FILE AND APPLIES THE         *
001400*  BOOKKEEPING SANITY RULES -- OPEN/CLOSE UNIQUENESS, POSTING-   *
001500*  WITHIN-OPEN-WINDOW, UNUSED-ACCOUNT, CURRENCY-CONSTRAINT AND   *
001600*  DOCUMENT-RELATIVE-PATH CHECKS.  ONE ERROR RECORD IS WRITTEN   *
001700*  TO ERRORS-OUT PER VIOLATION FOUND, TRAILED BY A TOTAL-ERROR-  *
001800*  COUNT LINE.  THIS JOB IS A READ-ONLY PASS -- IT DOES NOT      *
001900*  HALT THE CLOSE, IT ONLY REPORTS WHAT IT FINDS.                *
002000***************************************************************** 
002100*                       C H A N G E   L O G                      *
002200***************************************************************** 
002300*   09/14/94  RDK   ORIGINAL PROGRAM FOR THE NIGHTLY CLOSE JOB,   
002400*                   REQ 4108 (GENERAL LEDGER CONVERSION PROJECT)  
002500*   02/02/95  RDK   ADDED VALD-UNUSED END-OF-FILE SWEEP, REQ 4190 
002600*   07/19/95  RDK   FIXED DUP-OPEN CHECK -- WAS ONLY COMPARING THE
002700*                   FIRST 20 BYTES OF THE ACCOUNT NAME (REQ 4244) 
002800*   11/03/95  TGD   ADDED CURRENCY-CONSTRAINT LIST PARSE AND THE  
002900*                   VALD-CURRENCY CHECK FOR TX POSTINGS (REQ 4471)
003000*   04/28/96  TGD   DOCUMENT PATH CHECK (VALD-RELPATH) ADDED FOR  
003100*                   THE DO DIRECTIVE, REQ 4518                    
003200*   10/11/96  RDK   BALANCE-ASSERTION PARENT-ACCOUNT LOGIC (VALD- 
003300*                   BAPARENT) -- BA ON AN ACCOUNT WITH NO POSTINGS
003400*                   OF ITS OWN NOW CHECKS THE OPEN SUB-ACCOUNTS,  
003500*                   REQ 4602                                      
003600*   03/17/97  PAH   PAD (PA) DIRECTIVES NOW VALIDATE BOTH THE     
003700*                   TARGET AND SOURCE ACCOUNT, REQ 4689           
003800*   11/19/98  PAH   Y2K -- REC-DATE, OPN-OPEN-DATE AND OPN-CLOSE- 
003900*                   DATE ARE ALL FULL 4-DIGIT CENTURY FIELDS NOW, 
004000*                   NO WINDOWING, NO 2-DIGIT COMPARES ANYWHERE    
004100*   02/09/99  PAH   Y2K RE-TEST SIGNOFF -- NO FURTHER CHANGES     
004200*   08/05/00  JGM   RAISED OPEN-TABLE FROM 100 TO 200 ENTRIES,    
004300*                   YEAR-END VOLUMES OUTGREW THE OLD LIMIT (4831) 
004400*   06/14/02  JGM   TRAILER LINE NOW ZZZ9 EDITED, PREVIOUSLY WENT 
004500*                   TO FIVE DIGITS AND LOOKED LIKE A DATE (4902)  
004510*   03/11/03  JGM   CL DIRECTIVES DATED BEFORE THE ACCOUNT'S OWN  
004520*                   OPEN DATE NOW REJECT NOOP LIKE ANY OTHER      
004530*                   ACCOUNT-BEARING RECORD -- 310-EDIT-CLOSE WAS  
004540*                   ONLY CHECKING EXISTENCE, NOT THE WINDOW (4931)
004600***************************************************************** 
004700*                                                                 
004800 ENVIRONMENT DIVISION.                                            
004900 CONFIGURATION SECTION.                                           
005000 SOURCE-COMPUTER.   IBM-390.                                      
005100 OBJECT-COMPUTER.   IBM-390.                                      
005200 SPECIAL-NAMES.                                                   
005300     C01 IS NEXT-PAGE.                                            
005400*                                                                 
005500 INPUT-OUTPUT SECTION.                                            
005600 FILE-CONTROL.                                                    
005700     SELECT DIRECTIVES-FILE ASSIGN TO UT-S-LDGDIRV                
005800         ORGANIZATION IS SEQUENTIAL                               
005900         ACCESS MODE IS SEQUENTIAL                                
006000         FILE STATUS IS WS-DIRECTIVES-STATUS.                     
006100     SELECT ERRORS-FILE ASSIGN TO UT-S-LDGERRS                    
006200         ORGANIZATION IS SEQUENTIAL                               
006300         ACCESS MODE IS SEQUENTIAL                                
006400         FILE STATUS IS WS-ERRORS-STATUS.                         
006500*                                                                 
006600 DATA DIVISION.                                                   
006700 FILE SECTION.                                                    
006800*                                                                 
006900 FD  DIRECTIVES-FILE                                              
007000     RECORDING MODE IS F                                          
007100     LABEL RECORDS ARE STANDARD                                   
007200     RECORD CONTAINS 160 CHARACTERS                               
007300     BLOCK CONTAINS 0 RECORDS                                     
007400     DATA RECORD IS DIRECTIVE-REC.                                
007500 01  DIRECTIVE-REC.                                               
007600     05  FILLER                   PIC X(160).                     
007700*                                                                 
007800 FD  ERRORS-FILE                                                  
007900     RECORDING MODE IS F                                          
008000     LABEL RECORDS ARE STANDARD                                   
008100     RECORD CONTAINS 134 CHARACTERS                               
008200     BLOCK CONTAINS 0 RECORDS                                     
008300     DATA RECORD IS ERROR-REC.                                    
008400 01  ERROR-REC.                                                   
008500     05  FILLER                   PIC X(134).                     
008600*                                                                 
008700 WORKING-STORAGE SECTION.                                         
008800*                                                                 
008900 01  WS-FILE-STATUSES.                                            
009000     05  WS-DIRECTIVES-STATUS     PIC X(02) VALUE SPACES.         
009100     05  WS-ERRORS-STATUS         PIC X(02) VALUE SPACES.         
009200     05  FILLER                   PIC X(01) VALUE SPACE.          
009300*                                                                 
009400 01  WS-FILE-SWITCHES.                                            
009500     05  WS-EOF-DIRECTIVES-SW     PIC X(03) VALUE 'NO '.          
009600         88  EOF-DIRECTIVES           VALUE 'YES'.                
009700     05  FILLER                   PIC X(01) VALUE SPACE.          
009800*                                                                 
009900 01  WS-RUN-DATE-TIME.                                            
010000     05  WS-RUN-DATE.                                             
010100         10  WS-RUN-YEAR          PIC 9(04).                      
010200         10  WS-RUN-MONTH         PIC 9(02).                      
010300         10  WS-RUN-DAY           PIC 9(02).                      
010400     05  WS-RUN-TIME.                                             
010500         10  WS-RUN-HOUR          PIC 9(02).                      
010600         10  WS-RUN-MIN           PIC 9(02).                      
010700         10  WS-RUN-SEC           PIC 9(02).                      
010800         10  WS-RUN-HSEC          PIC 9(02).                      
010900     05  FILLER                   PIC X(01) VALUE SPACE.          
011000*                                                                 
011100*    ACCOUNT-OPEN/CLOSE TABLE -- ONE ENTRY PER OP DIRECTIVE SEEN. 
011200*    SEARCHED LINEARLY -- THE TABLE IS NOT SORTED, DIRECTIVES     
011300*    OPEN ACCOUNTS IN WHATEVER ORDER THE BOOKKEEPER ENTERED       
011400*    THEM.                                                        
011500 01  WS-OPEN-TABLE.                                               
011600     05  WS-OPEN-COUNT            PIC S9(04) COMP VALUE 0.        
011700     05  WS-OPEN-ENTRY OCCURS 200 TIMES INDEXED BY OPN-IDX.       
011800         10  OPN-ACCOUNT              PIC X(40).                  
011900         10  OPN-OPEN-DATE            PIC 9(08) VALUE 0.          
012000         10  OPN-CLOSE-DATE           PIC 9(08) VALUE 0.          
012100         10  OPN-CCY-COUNT            PIC 9(01) VALUE 0.          
012200         10  OPN-CCY-TABLE OCCURS 3 TIMES                         
012300                                   PIC X(05).                     
012400         10  OPN-CCY-FLAT REDEFINES OPN-CCY-TABLE                 
012500                                   PIC X(15).                     
012600         10  OPN-REFERENCED-SW        PIC X(01) VALUE 'N'.        
012700             88  OPN-REFERENCED           VALUE 'Y'.              
012800         10  OPN-CLOSED-SW            PIC X(01) VALUE 'N'.        
012900             88  OPN-IS-CLOSED            VALUE 'Y'.              
013000         10  OPN-HAS-TX-SW            PIC X(01) VALUE 'N'.        
013100             88  OPN-HAS-TX               VALUE 'Y'.              
013200     05  FILLER                   PIC X(01) VALUE SPACE.          
013300*                                                                 
013400 01  WS-SEARCH-FIELDS.                                            
013500     05  WS-WINDOW-ACCOUNT         PIC X(40).                     
013600     05  WS-WINDOW-ACCT-CHARS REDEFINES WS-WINDOW-ACCOUNT         
013700                                   PIC X(01) OCCURS 40 TIMES      
013800                                   INDEXED BY WAC-IDX.            
013900     05  WS-FOUND-SW               PIC X(01) VALUE 'N'.           
014000         88  WS-ACCT-FOUND             VALUE 'Y'.                 
014100     05  WS-SAVE-IDX               PIC S9(04) COMP VALUE 0.       
014200     05  WS-SCAN-IDX               PIC S9(04) COMP VALUE 0.       
014300     05  WS-PREFIX-LEN             PIC S9(02) COMP VALUE 0.       
014400     05  WS-CCY-SUB                PIC S9(02) COMP VALUE 0.       
014500     05  WS-BAD-SUB-IDX            PIC S9(04) COMP VALUE 0.       
014600     05  WS-PREFIX-DONE-SW         PIC X(01) VALUE 'N'.           
014700         88  WS-PREFIX-DONE            VALUE 'Y'.                 
014800     05  WS-PARENT-FOUND-SW        PIC X(01) VALUE 'N'.           
014900         88  WS-PARENT-OPEN-FOUND      VALUE 'Y'.                 
015000     05  WS-CCY-OK-SW              PIC X(01) VALUE 'N'.           
015100         88  WS-CCY-OK                 VALUE 'Y'.                 
015200     05  FILLER                    PIC X(01) VALUE SPACE.         
015300*                                                                 
015400*    SCRATCH DATE-BREAKOUT AREA -- USED WHEN A TRACE DISPLAY NEEDS
015500*    A DATE'S YEAR/MONTH/DAY BROKEN OUT SEPARATELY.               
015600 01  WS-DATE-BREAKOUT.                                            
015700     05  WS-CHECK-DATE             PIC 9(08).                     
015800     05  WS-CHECK-DATE-PARTS REDEFINES WS-CHECK-DATE.             
015900         10  WS-CHECK-YYYY         PIC 9(04).                     
016000         10  WS-CHECK-MM           PIC 9(02).                     
016100         10  WS-CHECK-DD           PIC 9(02).                     
016200     05  FILLER                    PIC X(01) VALUE SPACE.         
016300*                                                                 
016400*    ERROR-PARAGRAPH PARAMETER AREA -- 700-PUT-ERROR TAKES ITS    
016500*    ARGUMENTS FROM HERE, THE SAME WAY WRKSFINL HANDS WORK AREAS  
016600*    TO ITS COMMON ROUTINES.                                      
016700 01  WS-ERROR-PARMS.                                              
016800     05  WS-ERR-CODE-PARM          PIC X(04).                     
016900     05  WS-ERR-DATE-PARM          PIC 9(08).                     
017000     05  WS-ERR-ACCOUNT-PARM       PIC X(40).                     
017100     05  WS-ERR-MESSAGE-PARM       PIC X(60).                     
017200     05  FILLER                    PIC X(01) VALUE SPACE.         
017300*                                                                 
017400 01  WS-ERROR-WORK.                                               
017500     05  WS-ERROR-COUNT            PIC S9(05) COMP VALUE 0.       
017600     05  FILLER                    PIC X(01) VALUE SPACE.         
017700*                                                                 
017800 01  WS-TRAILER-LINE.                                             
017900     05  FILLER                  PIC X(14) VALUE 'TOTAL ERRORS: '.
018000     05  WS-TRAILER-COUNT          PIC ZZZ9.                      
018100     05  FILLER                    PIC X(116) VALUE SPACES.       
018200*                                                                 
018300     COPY LDGRDIR.                                                
018400     COPY LDGRERR.                                                
018500*                                                                 
018600 PROCEDURE DIVISION.                                              
018700*                                                                 
018800 000-HOUSEKEEPING SECTION.                                        
018900*                                                                 
019000 000-START.                                                       
019100     MOVE FUNCTION CURRENT-DATE(1:8)  TO WS-RUN-DATE.             
019200     MOVE FUNCTION CURRENT-DATE(9:6)  TO WS-RUN-TIME.             
019300     DISPLAY 'LDGVALID STARTED ' WS-RUN-DATE ' ' WS-RUN-TIME.     
019400     OPEN INPUT  DIRECTIVES-FILE.                                 
019500     OPEN OUTPUT ERRORS-FILE.                                     
019600     PERFORM 800-READ-DIRECTIVE THRU 800-EXIT.                    
019700 000-EXIT.                                                        
019800     EXIT.                                                        
019900*                                                                 
020000 100-MAINLINE SECTION.                                            
020100*                                                                 
020200 100-PROCESS-DIRECTIVES.                                          
020300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                      
020400     PERFORM 200-EDIT-RECORD THRU 200-EXIT                        
020500         UNTIL EOF-DIRECTIVES.                                    
020600     PERFORM 900-UNUSED-SWEEP THRU 900-EXIT.                      
020700     PERFORM 950-WRITE-TRAILER THRU 950-EXIT.                     
020800     CLOSE DIRECTIVES-FILE, ERRORS-FILE.                          
020900     DISPLAY 'LDGVALID ENDED, ERRORS WRITTEN: ' WS-ERROR-COUNT.   
021000     MOVE ZERO TO RETURN-CODE.                                    
021100     GOBACK.                                                      
021200*                                                                 
021300 200-EDIT-RECORD.                                                 
021400     EVALUATE TRUE                                                
021500         WHEN LDR-TYPE-OPEN                                       
021600             PERFORM 300-EDIT-OPEN THRU 300-EXIT                  
021700         WHEN LDR-TYPE-CLOSE                                      
021800             PERFORM 310-EDIT-CLOSE THRU 310-EXIT                 
021900         WHEN LDR-TYPE-POSTING                                    
022000             PERFORM 320-EDIT-POSTING THRU 320-EXIT               
022100         WHEN LDR-TYPE-BALANCE                                    
022200             PERFORM 330-EDIT-BALANCE THRU 330-EXIT               
022300         WHEN LDR-TYPE-PAD                                        
022400             PERFORM 340-EDIT-PAD THRU 340-EXIT                   
022500         WHEN LDR-TYPE-NOTE                                       
022600             PERFORM 350-EDIT-SIMPLE-REF THRU 350-EXIT            
022700         WHEN LDR-TYPE-DOCUMENT                                   
022800             PERFORM 360-EDIT-DOCUMENT THRU 360-EXIT              
022900         WHEN OTHER                                               
023000*            PR (PRICE) RECORDS CARRY NO ACCOUNT, NOTHING TO EDIT.
023100             CONTINUE                                             
023200     END-EVALUATE.                                                
023300     PERFORM 800-READ-DIRECTIVE THRU 800-EXIT.                    
023400 200-EXIT.                                                        
023500     EXIT.                                                        
023600*                                                                 
023700 300-EDIT-OPEN.                                                   
023800     MOVE LDR-REC-ACCOUNT TO WS-WINDOW-ACCOUNT.                   
023900     PERFORM 400-FIND-ACCOUNT THRU 400-EXIT.                      
024000     IF WS-ACCT-FOUND                                             
024100         MOVE 'DUPO' TO WS-ERR-CODE-PARM                          
024200         MOVE LDR-REC-DATE TO WS-ERR-DATE-PARM                    
024300         MOVE LDR-REC-ACCOUNT TO WS-ERR-ACCOUNT-PARM              
024400         MOVE 'Duplicate open for account' TO WS-ERR-MESSAGE-PARM 
024500         PERFORM 700-PUT-ERROR THRU 700-EXIT                      
024600     ELSE                                                         
024700         ADD 1 TO WS-OPEN-COUNT                                   
024800         SET OPN-IDX TO WS-OPEN-COUNT                             
024900         MOVE LDR-REC-ACCOUNT TO OPN-ACCOUNT (OPN-IDX)            
025000         MOVE LDR-REC-DATE    TO OPN-OPEN-DATE (OPN-IDX)          
025100         MOVE 0   TO OPN-CLOSE-DATE (OPN-IDX)                     
025200         MOVE 'N' TO OPN-REFERENCED-SW (OPN-IDX)                  
025300         MOVE 'N' TO OPN-CLOSED-SW (OPN-IDX)                      
025400         MOVE 'N' TO OPN-HAS-TX-SW (OPN-IDX)                      
025500         MOVE 0   TO OPN-CCY-COUNT (OPN-IDX)                      
025600         PERFORM 410-PARSE-CCY-LIST THRU 410-EXIT                 
025700     END-IF.                                                      
025800 300-EXIT.                                                        
025900     EXIT.                                                        
026000*                                                                 
026100 310-EDIT-CLOSE.                                                  
026200     MOVE LDR-REC-ACCOUNT TO WS-WINDOW-ACCOUNT.                   
026300     PERFORM 400-FIND-ACCOUNT THRU 400-EXIT.                      
026400     IF NOT WS-ACCT-FOUND                                         
026500         MOVE 'NOOP' TO WS-ERR-CODE-PARM                          
026600         MOVE LDR-REC-DATE TO WS-ERR-DATE-PARM                    
026700         MOVE LDR-REC-ACCOUNT TO WS-ERR-ACCOUNT-PARM              
026800         MOVE 'Unknown account (or perhaps wrong date?)'          
026900             TO WS-ERR-MESSAGE-PARM                               
027000         PERFORM 700-PUT-ERROR THRU 700-EXIT                      
027100     ELSE                                                         
027120         SET OPN-IDX TO WS-SAVE-IDX                               
027140*    REQ 4581 FOLLOWUP -- A CLOSE DATED BEFORE THE ACCOUNT'S      
027160*    OWN OPEN DATE IS JUST AS MUCH A NOOP AS A TX OR BA DATED     
027180*    THAT EARLY -- THE SAME WINDOW CHECK 500 USES FOR THOSE.      
027200         IF LDR-REC-DATE < OPN-OPEN-DATE (OPN-IDX)                
027220             MOVE 'NOOP' TO WS-ERR-CODE-PARM                      
027240             MOVE LDR-REC-DATE TO WS-ERR-DATE-PARM                
027260             MOVE LDR-REC-ACCOUNT TO WS-ERR-ACCOUNT-PARM          
027280             MOVE 'Unknown account (or perhaps wrong date?)'      
027300                 TO WS-ERR-MESSAGE-PARM                           
027320             PERFORM 700-PUT-ERROR THRU 700-EXIT                  
027340         ELSE                                                     
027360             MOVE 'Y' TO OPN-REFERENCED-SW (OPN-IDX)              
027380             IF OPN-IS-CLOSED (OPN-IDX)                           
027400                 MOVE 'DUPC' TO WS-ERR-CODE-PARM                  
027420                 MOVE LDR-REC-DATE TO WS-ERR-DATE-PARM            
027440                 MOVE LDR-REC-ACCOUNT TO WS-ERR-ACCOUNT-PARM      
027460                 MOVE 'Duplicate close for account'               
027480                     TO WS-ERR-MESSAGE-PARM                       
027500                 PERFORM 700-PUT-ERROR THRU 700-EXIT              
027520             ELSE                                                 
027540                 MOVE LDR-REC-DATE TO OPN-CLOSE-DATE (OPN-IDX)    
027560                 MOVE 'Y' TO OPN-CLOSED-SW (OPN-IDX)              
027580             END-IF                                               
027600         END-IF                                                   
027620     END-IF.                                                      
028600 310-EXIT.                                                        
028700     EXIT.                                                        
028800*                                                                 
028900 320-EDIT-POSTING.                                                
029000     MOVE LDR-REC-ACCOUNT TO WS-WINDOW-ACCOUNT.                   
029100     PERFORM 500-CHECK-ACCT-WINDOW THRU 500-EXIT.                 
029200     IF WS-ACCT-FOUND                                             
029300         SET OPN-IDX TO WS-SAVE-IDX                               
029400         MOVE 'Y' TO OPN-REFERENCED-SW (OPN-IDX)                  
029500         IF OPN-CCY-COUNT (OPN-IDX) > 0                           
029600             MOVE 'N' TO WS-CCY-OK-SW                             
029700             MOVE 1 TO WS-CCY-SUB                                 
029800             PERFORM 325-CHECK-ONE-CCY THRU 325-EXIT              
029900                 UNTIL WS-CCY-SUB > OPN-CCY-COUNT (OPN-IDX)       
030000             IF NOT WS-CCY-OK                                     
030100                 MOVE 'CURR' TO WS-ERR-CODE-PARM                  
030200                 MOVE LDR-REC-DATE TO WS-ERR-DATE-PARM            
030300                 MOVE LDR-REC-ACCOUNT TO WS-ERR-ACCOUNT-PARM      
030400                 MOVE 'Invalid currency for account'              
030500                     TO WS-ERR-MESSAGE-PARM                       
030600                 PERFORM 700-PUT-ERROR THRU 700-EXIT              
030700             END-IF                                               
030800         END-IF                                                   
030900     END-IF.                                                      
031000 320-EXIT.                                                        
031100     EXIT.                                                        
031200*                                                                 
031300 325-CHECK-ONE-CCY.                                               
031400     IF OPN-CCY-TABLE (OPN-IDX WS-CCY-SUB) = LDR-REC-CURRENCY     
031500         MOVE 'Y' TO WS-CCY-OK-SW                                 
031600     END-IF.                                                      
031700     ADD 1 TO WS-CCY-SUB.                                         
031800 325-EXIT.                                                        
031900     EXIT.                                                        
032000*                                                                 
032100 330-EDIT-BALANCE.                                                
032200     MOVE LDR-REC-ACCOUNT TO WS-WINDOW-ACCOUNT.                   
032300     PERFORM 400-FIND-ACCOUNT THRU 400-EXIT.                      
032400     IF WS-ACCT-FOUND                                             
032500         SET OPN-IDX TO WS-SAVE-IDX                               
032600         IF OPN-HAS-TX (OPN-IDX)                                  
032700             MOVE 'Y' TO OPN-REFERENCED-SW (OPN-IDX)              
032800             PERFORM 500-CHECK-ACCT-WINDOW THRU 500-EXIT          
032900         ELSE                                                     
033000             PERFORM 600-CHECK-PARENT-OPEN THRU 600-EXIT          
033100         END-IF                                                   
033200     ELSE                                                         
033300         PERFORM 600-CHECK-PARENT-OPEN THRU 600-EXIT              
033400     END-IF.                                                      
033500 330-EXIT.                                                        
033600     EXIT.                                                        
033700*                                                                 
033800 340-EDIT-PAD.                                                    
033900     MOVE LDR-REC-ACCOUNT TO WS-WINDOW-ACCOUNT.                   
034000     PERFORM 500-CHECK-ACCT-WINDOW THRU 500-EXIT.                 
034100     IF WS-ACCT-FOUND                                             
034200         SET OPN-IDX TO WS-SAVE-IDX                               
034300         MOVE 'Y' TO OPN-REFERENCED-SW (OPN-IDX)                  
034400     END-IF.                                                      
034500     MOVE LDR-REC-ACCOUNT-2 TO WS-WINDOW-ACCOUNT.                 
034600     PERFORM 500-CHECK-ACCT-WINDOW THRU 500-EXIT.                 
034700     IF WS-ACCT-FOUND                                             
034800         SET OPN-IDX TO WS-SAVE-IDX                               
034900         MOVE 'Y' TO OPN-REFERENCED-SW (OPN-IDX)                  
035000     END-IF.                                                      
035100 340-EXIT.                                                        
035200     EXIT.                                                        
035300*                                                                 
035400 350-EDIT-SIMPLE-REF.                                             
035500     MOVE LDR-REC-ACCOUNT TO WS-WINDOW-ACCOUNT.                   
035600     PERFORM 500-CHECK-ACCT-WINDOW THRU 500-EXIT.                 
035700     IF WS-ACCT-FOUND                                             
035800         SET OPN-IDX TO WS-SAVE-IDX                               
035900         MOVE 'Y' TO OPN-REFERENCED-SW (OPN-IDX)                  
036000     END-IF.                                                      
036100 350-EXIT.                                                        
036200     EXIT.                                                        
036300*                                                                 
036400 360-EDIT-DOCUMENT.                                               
036500     PERFORM 350-EDIT-SIMPLE-REF THRU 350-EXIT.                   
036600     IF LDR-REC-ACCOUNT-2 (1:1) NOT = '/'                         
036700         MOVE 'RELP' TO WS-ERR-CODE-PARM                          
036800         MOVE LDR-REC-DATE TO WS-ERR-DATE-PARM                    
036900         MOVE LDR-REC-ACCOUNT TO WS-ERR-ACCOUNT-PARM              
037000         MOVE 'Invalid relative path' TO WS-ERR-MESSAGE-PARM      
037100         PERFORM 700-PUT-ERROR THRU 700-EXIT                      
037200     END-IF.                                                      
037300 360-EXIT.                                                        
037400     EXIT.                                                        
037500*                                                                 
037600 400-FIND-ACCOUNT.                                                
037700*    LINEAR SEARCH OF THE OPEN TABLE FOR WS-WINDOW-ACCOUNT.  SETS 
037800*    WS-FOUND-SW AND, WHEN FOUND, WS-SAVE-IDX.                    
037900     MOVE 'N' TO WS-FOUND-SW.                                     
038000     MOVE 0   TO WS-SAVE-IDX.                                     
038100     IF WS-OPEN-COUNT > 0                                         
038200         SET OPN-IDX TO 1                                         
038300         SEARCH WS-OPEN-ENTRY                                     
038400             AT END                                               
038500                 CONTINUE                                         
038600             WHEN OPN-ACCOUNT (OPN-IDX) = WS-WINDOW-ACCOUNT       
038700                 MOVE 'Y' TO WS-FOUND-SW                          
038800                 SET WS-SAVE-IDX TO OPN-IDX                       
038900         END-SEARCH                                               
039000     END-IF.                                                      
039100 400-EXIT.                                                        
039200     EXIT.                                                        
039300*                                                                 
039400 410-PARSE-CCY-LIST.                                              
039500*    THE OP CURRENCY-CONSTRAINT LIST LIVES IN LDR-REC-ACCOUNT-2,  
039600*    REDEFINED AS THREE 5-BYTE CURRENCIES BY THE LDGRDIR COPYBOOK.
039700     IF LDR-OPEN-CCY-1 NOT = SPACES                               
039800         ADD 1 TO OPN-CCY-COUNT (OPN-IDX)                         
039900         MOVE LDR-OPEN-CCY-1                                      
040000             TO OPN-CCY-TABLE (OPN-IDX OPN-CCY-COUNT (OPN-IDX))   
040100     END-IF.                                                      
040200     IF LDR-OPEN-CCY-2 NOT = SPACES                               
040300         ADD 1 TO OPN-CCY-COUNT (OPN-IDX)                         
040400         MOVE LDR-OPEN-CCY-2                                      
040500             TO OPN-CCY-TABLE (OPN-IDX OPN-CCY-COUNT (OPN-IDX))   
040600     END-IF.                                                      
040700     IF LDR-OPEN-CCY-3 NOT = SPACES                               
040800         ADD 1 TO OPN-CCY-COUNT (OPN-IDX)                         
040900         MOVE LDR-OPEN-CCY-3                                      
041000             TO OPN-CCY-TABLE (OPN-IDX OPN-CCY-COUNT (OPN-IDX))   
041100     END-IF.                                                      
041200 410-EXIT.                                                        
041300     EXIT.                                                        
041400*                                                                 
041500 500-CHECK-ACCT-WINDOW.                                           
041600*    COMMON NOOPEN/CLOSED CHECK FOR ANY ACCOUNT-BEARING RECORD.   
041700*    LDR-REC-DATE IS CHECKED AGAINST WS-WINDOW-ACCOUNT'S OPEN     
041800*    WINDOW; THE CALLER SETS WS-WINDOW-ACCOUNT BEFORE PERFORMING. 
041900     PERFORM 400-FIND-ACCOUNT THRU 400-EXIT.                      
042000     IF NOT WS-ACCT-FOUND                                         
042100         MOVE 'NOOP' TO WS-ERR-CODE-PARM                          
042200         MOVE LDR-REC-DATE TO WS-ERR-DATE-PARM                    
042300         MOVE WS-WINDOW-ACCOUNT TO WS-ERR-ACCOUNT-PARM            
042400         MOVE 'Unknown account (or perhaps wrong date?)'          
042500             TO WS-ERR-MESSAGE-PARM                               
042600         PERFORM 700-PUT-ERROR THRU 700-EXIT                      
042700     ELSE                                                         
042800         SET OPN-IDX TO WS-SAVE-IDX                               
042900         IF LDR-REC-DATE < OPN-OPEN-DATE (OPN-IDX)                
043000             MOVE 'NOOP' TO WS-ERR-CODE-PARM                      
043100             MOVE LDR-REC-DATE TO WS-ERR-DATE-PARM                
043200             MOVE WS-WINDOW-ACCOUNT TO WS-ERR-ACCOUNT-PARM        
043300             MOVE 'Unknown account (or perhaps wrong date?)'      
043400                 TO WS-ERR-MESSAGE-PARM                           
043500             PERFORM 700-PUT-ERROR THRU 700-EXIT                  
043600             MOVE 'N' TO WS-FOUND-SW                              
043700         ELSE                                                     
043800             IF OPN-IS-CLOSED (OPN-IDX)                           
043900                     AND LDR-REC-DATE > OPN-CLOSE-DATE (OPN-IDX)  
044000                 MOVE 'CLSD' TO WS-ERR-CODE-PARM                  
044100                 MOVE LDR-REC-DATE TO WS-ERR-DATE-PARM            
044200                 MOVE WS-WINDOW-ACCOUNT TO WS-ERR-ACCOUNT-PARM    
044300                 MOVE 'Entry after account closed'                
044400                     TO WS-ERR-MESSAGE-PARM                       
044500                 PERFORM 700-PUT-ERROR THRU 700-EXIT              
044600                 MOVE 'N' TO WS-FOUND-SW                          
044700             ELSE                                                 
044800                 IF LDR-TYPE-POSTING                              
044900                     MOVE 'Y' TO OPN-HAS-TX-SW (OPN-IDX)          
045000                 END-IF                                           
045100             END-IF                                               
045200         END-IF                                                   
045300     END-IF.                                                      
045400 500-EXIT.                                                        
045500     EXIT.                                                        
045600*                                                                 
045700 600-CHECK-PARENT-OPEN.                                           
045800*    VALD-BAPARENT -- THE ASSERTED ACCOUNT HAS NO POSTINGS OF ITS 
045900*    OWN (OR NO OP AT ALL); VALID IF SOME OPEN ACCOUNT'S NAME     
046000*    STARTS WITH THE ASSERTED NAME AND IS OPEN ON THE BA DATE.    
046100     MOVE 40  TO WS-PREFIX-LEN.                                   
046200     MOVE 'N' TO WS-PREFIX-DONE-SW.                               
046300     PERFORM 610-SHRINK-PREFIX THRU 610-EXIT                      
046400         UNTIL WS-PREFIX-DONE.                                    
046500     MOVE 'N' TO WS-PARENT-FOUND-SW.                              
046600     MOVE 0   TO WS-BAD-SUB-IDX.                                  
046700     MOVE 1   TO WS-SCAN-IDX.                                     
046800     PERFORM 620-SCAN-FOR-PARENT THRU 620-EXIT                    
046900         UNTIL WS-SCAN-IDX > WS-OPEN-COUNT.                       
047000     IF NOT WS-PARENT-OPEN-FOUND                                  
047100         IF WS-BAD-SUB-IDX > 0                                    
047200             SET OPN-IDX TO WS-BAD-SUB-IDX                        
047300             IF LDR-REC-DATE > OPN-CLOSE-DATE (OPN-IDX)           
047400                 MOVE 'CLSD' TO WS-ERR-CODE-PARM                  
047500                 MOVE LDR-REC-DATE TO WS-ERR-DATE-PARM            
047600                 MOVE OPN-ACCOUNT (OPN-IDX) TO WS-ERR-ACCOUNT-PARM
047700                 MOVE 'Entry after account closed'                
047800                     TO WS-ERR-MESSAGE-PARM                       
047900                 PERFORM 700-PUT-ERROR THRU 700-EXIT              
048000             ELSE                                                 
048100                 MOVE 'NOOP' TO WS-ERR-CODE-PARM                  
048200                 MOVE LDR-REC-DATE TO WS-ERR-DATE-PARM            
048300                 MOVE OPN-ACCOUNT (OPN-IDX) TO WS-ERR-ACCOUNT-PARM
048400                 MOVE 'Unknown account (or perhaps wrong date?)'  
048500                     TO WS-ERR-MESSAGE-PARM                       
048600                 PERFORM 700-PUT-ERROR THRU 700-EXIT              
048700             END-IF                                               
048800         ELSE                                                     
048900             MOVE 'NOOP' TO WS-ERR-CODE-PARM                      
049000             MOVE LDR-REC-DATE TO WS-ERR-DATE-PARM                
049100             MOVE WS-WINDOW-ACCOUNT TO WS-ERR-ACCOUNT-PARM        
049200             MOVE 'Unknown account (or perhaps wrong date?)'      
049300                 TO WS-ERR-MESSAGE-PARM                           
049400             PERFORM 700-PUT-ERROR THRU 700-EXIT                  
049500         END-IF                                                   
049600     END-IF.                                                      
049700 600-EXIT.                                                        
049800     EXIT.                                                        
049900*                                                                 
050000 610-SHRINK-PREFIX.                                               
050100     IF WS-PREFIX-LEN = 0                                         
050200         MOVE 'Y' TO WS-PREFIX-DONE-SW                            
050300     ELSE                                                         
050400         SET WAC-IDX TO WS-PREFIX-LEN                             
050500         IF WS-WINDOW-ACCT-CHARS (WAC-IDX) NOT = SPACE            
050600             MOVE 'Y' TO WS-PREFIX-DONE-SW                        
050700         ELSE                                                     
050800             SUBTRACT 1 FROM WS-PREFIX-LEN                        
050900         END-IF                                                   
051000     END-IF.                                                      
051100 610-EXIT.                                                        
051200     EXIT.                                                        
051300*                                                                 
051400 620-SCAN-FOR-PARENT.                                             
051500     SET OPN-IDX TO WS-SCAN-IDX.                                  
051600     IF WS-PREFIX-LEN > 0                                         
051700             AND OPN-ACCOUNT (OPN-IDX) (1:WS-PREFIX-LEN)          
051800                 = WS-WINDOW-ACCOUNT (1:WS-PREFIX-LEN)            
051900         IF OPN-OPEN-DATE (OPN-IDX) <= LDR-REC-DATE               
052000                 AND (NOT OPN-IS-CLOSED (OPN-IDX)                 
052100                      OR LDR-REC-DATE <= OPN-CLOSE-DATE (OPN-IDX))
052200             MOVE 'Y' TO WS-PARENT-FOUND-SW                       
052300         ELSE                                                     
052400             IF WS-BAD-SUB-IDX = 0                                
052500                 SET WS-BAD-SUB-IDX TO OPN-IDX                    
052600             END-IF                                               
052700         END-IF                                                   
052800     END-IF.                                                      
052900     ADD 1 TO WS-SCAN-IDX.                                        
053000 620-EXIT.                                                        
053100     EXIT.                                                        
053200*                                                                 
053300 700-PUT-ERROR.                                                   
053400     MOVE WS-ERR-CODE-PARM    TO ERR-CODE.                        
053500     MOVE WS-ERR-DATE-PARM    TO ERR-DATE.                        
053600     MOVE WS-ERR-ACCOUNT-PARM TO ERR-ACCOUNT.                     
053700     MOVE WS-ERR-MESSAGE-PARM TO ERR-MESSAGE.                     
053800     WRITE ERROR-REC FROM LDR-ERROR-LINE.                         
053900     ADD 1 TO WS-ERROR-COUNT.                                     
054000 700-EXIT.                                                        
054100     EXIT.                                                        
054200*                                                                 
054300 800-READ-DIRECTIVE.                                              
054400     READ DIRECTIVES-FILE INTO LDR-DIRECTIVE-RECORD               
054500         AT END                                                   
054600             MOVE 'YES' TO WS-EOF-DIRECTIVES-SW                   
054700     END-READ.                                                    
054800 800-EXIT.                                                        
054900     EXIT.                                                        
055000*                                                                 
055100 900-UNUSED-SWEEP.                                                
055200     MOVE 1 TO WS-SCAN-IDX.                                       
055300     PERFORM 910-CHECK-ONE-UNUSED THRU 910-EXIT                   
055400         UNTIL WS-SCAN-IDX > WS-OPEN-COUNT.                       
055500 900-EXIT.                                                        
055600     EXIT.                                                        
055700*                                                                 
055800 910-CHECK-ONE-UNUSED.                                            
055900     SET OPN-IDX TO WS-SCAN-IDX.                                  
056000     IF NOT OPN-REFERENCED (OPN-IDX)                              
056100         MOVE 'UNUS' TO WS-ERR-CODE-PARM                          
056200         MOVE OPN-OPEN-DATE (OPN-IDX) TO WS-ERR-DATE-PARM         
056300         MOVE OPN-ACCOUNT (OPN-IDX) TO WS-ERR-ACCOUNT-PARM        
056400         MOVE 'Unused account' TO WS-ERR-MESSAGE-PARM             
056500         PERFORM 700-PUT-ERROR THRU 700-EXIT                      
056600     END-IF.                                                      
056700     ADD 1 TO WS-SCAN-IDX.                                        
056800 910-EXIT.                                                        
056900     EXIT.                                                        
057000*                                                                 
057100 950-WRITE-TRAILER.                                               
057200     MOVE WS-ERROR-COUNT TO WS-TRAILER-COUNT.                     
057300     WRITE ERROR-REC FROM WS-TRAILER-LINE.                        
057400 950-EXIT.                                                        
057500     EXIT.                                                        
