000100***************************************************************** 
000200* LDGRERR  --  VALIDATION ERROR REPORT LINE                     * 
000300*              ONE LINE PER DIRECTIVE-VALIDATION VIOLATION,     * 
000400*              WRITTEN TO ERRORS-OUT BY LDGVALID.                *
000500***************************************************************** 
000600*   09/14/94  RDK   ORIGINAL COPYBOOK FOR THE LEDGER CLOSE JOBS   
000700*   11/19/98  PAH   Y2K -- ERR-DATE WIDENED TO 9(08)              
000800 01  LDR-ERROR-LINE.                                              
000900     05  ERR-CODE                  PIC X(04).                     
001000     05  FILLER                    PIC X(02) VALUE SPACES.        
001100     05  ERR-DATE                  PIC 9(08).                     
001200     05  FILLER                    PIC X(02) VALUE SPACES.        
001300     05  ERR-ACCOUNT                PIC X(40).                    
001400     05  FILLER                    PIC X(02) VALUE SPACES.        
001500     05  ERR-MESSAGE                PIC X(60).                    
001600     05  FILLER                    PIC X(16) VALUE SPACES.        
