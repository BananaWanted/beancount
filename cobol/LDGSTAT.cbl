000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.    LDGSTAT.                                          
000300 AUTHOR.        T G DELACROIX.                                    
000400 INSTALLATION.  LEDGER SYSTEMS GROUP.                             
000500 DATE-WRITTEN.  06/08/94.                                         
000600 DATE-COMPILED. 06/08/94.                                         
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                 
000800*                                                                 
000900***************************************************************** 
001000* PROGRAM:  LDGSTAT                                             * 
001100*           HOLDINGS ARITHMETIC SUBROUTINE                       *
001200*                                                                *
001300*  SMALL CALLED ROUTINE SHARED BY LDGHOLD FOR THE FOUR PIECES    *
001400*  OF DIVISION ARITHMETIC THE HOLDINGS ENGINE NEEDS OVER AND     *
001500*  OVER -- A WEIGHTED-AVERAGE COST OR PRICE, AN INVERSE PRICE,   *
001600*  OR A RELATIVE (FRACTION-OF-GROUP) VALUE.  KEPT SEPARATE SO    *
001700*  THE ROUNDING RULE LIVES IN EXACTLY ONE PLACE (REQ 4472).      *
001800***************************************************************** 
001900*                       C H A N G E   L O G                      *
002000***************************************************************** 
002100*   06/08/94  TGD   ORIGINAL SUBROUTINE, SPLIT OUT OF LDGHOLD     
002200*                   SO THE AVERAGE-COST ARITHMETIC WAS NOT        
002300*                   DUPLICATED IN FOUR PLACES, REQ 4472           
002400*   09/30/97  TGD   ADDED THE INVERSE-PRICE FUNCTION FOR THE      
002500*                   CURRENCY-CONVERSION STEP, REQ 4519            
002600*   02/14/98  PAH   ADDED THE RELATIVE-VALUE FUNCTION FOR THE     
002700*                   RELATIVE-REDUCTION STEP, REQ 4560             
002800*   11/19/98  PAH   Y2K REVIEW -- NO DATE FIELDS IN THIS ROUTINE, 
002900*                   NO CHANGE REQUIRED                            
003000*   02/09/99  PAH   Y2K RE-TEST SIGNOFF -- NO FURTHER CHANGES     
003100***************************************************************** 
003200*                                                                 
003300 ENVIRONMENT DIVISION.                                            
003400 CONFIGURATION SECTION.                                           
003500 SOURCE-COMPUTER.   IBM-390.                                      
003600 OBJECT-COMPUTER.   IBM-390.                                      
003700 SPECIAL-NAMES.                                                   
003800     C01 IS NEXT-PAGE.                                            
003900*                                                                 
004000 DATA DIVISION.                                                   
004100 WORKING-STORAGE SECTION.                                         
004200*                                                                 
004300 01  WS-FIELDS.                                                   
004400     05  FILLER                   PIC X(01) VALUE SPACE.          
004500*                                                                 
004600 LINKAGE SECTION.                                                 
004700*                                                                 
004800 01  LS-STAT-REQUEST.                                             
004900     05  LS-FUNCTION-CODE          PIC X(01).                     
005000         88  LS-FN-AVG-COST            VALUE 'C'.                 
005100         88  LS-FN-AVG-PRICE           VALUE 'P'.                 
005200         88  LS-FN-INVERSE             VALUE 'I'.                 
005300         88  LS-FN-RELATIVE            VALUE 'R'.                 
005400     05  LS-NUMERATOR              PIC S9(11)V9(04).              
005500     05  LS-NUMERATOR-ALT REDEFINES LS-NUMERATOR.                 
005600         10  LS-NUMERATOR-WHOLE    PIC S9(11).                    
005700         10  LS-NUMERATOR-FRACTION PIC 9(04).                     
005800     05  LS-DENOMINATOR            PIC S9(11)V9(04).              
005900     05  LS-DENOMINATOR-ALT REDEFINES LS-DENOMINATOR.             
006000         10  LS-DENOM-WHOLE        PIC S9(11).                    
006100         10  LS-DENOM-FRACTION     PIC 9(04).                     
006200     05  LS-RESULT-VALID-SW        PIC X(01).                     
006300         88  LS-RESULT-IS-VALID        VALUE 'Y'.                 
006400     05  LS-RESULT                 PIC S9(07)V9(06).              
006500     05  LS-RESULT-ALT REDEFINES LS-RESULT.                       
006600         10  LS-RESULT-WHOLE       PIC S9(07).                    
006700         10  LS-RESULT-FRACTION    PIC 9(06).                     
006800     05  FILLER                    PIC X(04).                     
006900*                                                                 
007000 PROCEDURE DIVISION USING LS-STAT-REQUEST.                        
007100*                                                                 
007200 000-MAIN SECTION.                                                
007300*                                                                 
007400 000-CALC-STATISTIC.                                              
007500     MOVE 'Y' TO LS-RESULT-VALID-SW.                              
007600     MOVE 0   TO LS-RESULT.                                       
007700     EVALUATE TRUE                                                
007800         WHEN LS-FN-AVG-COST                                      
007900             PERFORM 100-COMPUTE-RATIO THRU 100-EXIT              
008000         WHEN LS-FN-AVG-PRICE                                     
008100             PERFORM 100-COMPUTE-RATIO THRU 100-EXIT              
008200         WHEN LS-FN-INVERSE                                       
008300             PERFORM 200-COMPUTE-INVERSE THRU 200-EXIT            
008400         WHEN LS-FN-RELATIVE                                      
008500             PERFORM 300-COMPUTE-RELATIVE THRU 300-EXIT           
008600         WHEN OTHER                                               
008700             MOVE 'N' TO LS-RESULT-VALID-SW                       
008800     END-EVALUATE.                                                
008900     GOBACK.                                                      
009000*                                                                 
009100 100-COMPUTE-RATIO.                                               
009200*    WEIGHTED AVERAGE COST (BOOK VALUE / UNITS) OR AVERAGE PRICE  
009300*    (MARKET VALUE / UNITS) -- BOTH ARE THE SAME DIVISION, ONLY   
009400*    THE CALLER'S NUMERATOR DIFFERS.                              
009500     IF LS-DENOMINATOR = 0                                        
009600         MOVE 'N' TO LS-RESULT-VALID-SW                           
009700         MOVE 0   TO LS-RESULT                                    
009800     ELSE                                                         
009900         COMPUTE LS-RESULT ROUNDED =                              
010000             LS-NUMERATOR / LS-DENOMINATOR                        
010100     END-IF.                                                      
010200 100-EXIT.                                                        
010300     EXIT.                                                        
010400*                                                                 
010500 200-COMPUTE-INVERSE.                                             
010600     IF LS-NUMERATOR = 0                                          
010700         MOVE 'N' TO LS-RESULT-VALID-SW                           
010800         MOVE 0   TO LS-RESULT                                    
010900     ELSE                                                         
011000         COMPUTE LS-RESULT ROUNDED = 1 / LS-NUMERATOR             
011100     END-IF.                                                      
011200 200-EXIT.                                                        
011300     EXIT.                                                        
011400*                                                                 
011500 300-COMPUTE-RELATIVE.                                            
011600     IF LS-DENOMINATOR = 0                                        
011700         MOVE 'N' TO LS-RESULT-VALID-SW                           
011800         MOVE 0   TO LS-RESULT                                    
011900     ELSE                                                         
012000         COMPUTE LS-RESULT ROUNDED =                              
012100             LS-NUMERATOR / LS-DENOMINATOR                        
012200     END-IF.                                                      
012300 300-EXIT.                                                        
012400     EXIT.                                                        
