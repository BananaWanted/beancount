000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.    LDGREAL.                                          
000300 AUTHOR.        R D KOWALSKI.                                     
000400 INSTALLATION.  LEDGER SYSTEMS GROUP.                             
000500 DATE-WRITTEN.  11/02/94.                                         
000600 DATE-COMPILED. 11/02/94.                                         
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                 
000800*                                                                 
000900***************************************************************** 
001000* PROGRAM:  LDGREAL                                             * 
001100*           NIGHTLY LEDGER CLOSE -- BALANCE REALIZATION          *
001200*                                                                *
001300*  READS THE DAILY DIRECTIVE FILE AND REALIZES EACH ACCOUNT'S   * 
001400*  INVENTORY POSITIONS (UNITS BY CURRENCY, COST-NUMBER AND      * 
001500*  COST-CURRENCY), VALUES THEM AT COST, AND PRINTS A TREE OF     *
001600*  ACCOUNT BALANCES INDENTED BY HIERARCHY LEVEL.  THE RUN ALSO   *
001700*  RE-WALKS THE DIRECTIVES IN FILE ORDER TO PROVE THE DATES      *
001800*  NEVER GO BACKWARDS -- IF THEY DO THE JOB ABENDS, BECAUSE A    *
001900*  RUNNING BALANCE BUILT OUT OF SEQUENCE CANNOT BE TRUSTED.      *
002000***************************************************************** 
002100*                       C H A N G E   L O G                      *
002200***************************************************************** 
002300*   11/02/94  RDK   ORIGINAL PROGRAM FOR THE NIGHTLY CLOSE JOB,   
002400*                   REQ 4115 (GENERAL LEDGER CONVERSION PROJECT)  
002500*   01/18/95  RDK   ADDED THE ACCOUNT-HIERARCHY SORT SO PARENT    
002600*                   ACCOUNTS PRINT AHEAD OF THEIR CHILDREN,       
002700*                   REQ 4168                                      
002800*   06/09/95  RDK   BLANK BALANCE LINE FOR PARENT ACCOUNTS WITH   
002900*                   NO POSTINGS OF THEIR OWN, REQ 4201            
003000*   11/14/95  TGD   DATE-SEQUENCE CHECK MADE FATAL -- USED TO     
003100*                   JUST DISPLAY A WARNING, REQ 4251              
003200*   05/02/96  TGD   LOT MATCHING NOW KEYS ON COST-CURRENCY AS     
003300*                   WELL AS COST-NUMBER, REQ 4310 (MULTI-CURRENCY 
003400*                   COST BOOKS)                                   
003500*   10/29/96  RDK   ZERO-UNIT LOTS NOW DROPPED FROM THE PRINTED   
003600*                   BALANCE INSTEAD OF SHOWING AS 0.00, REQ 4398  
003700*   03/11/97  PAH   RAISED POSITION TABLE FROM 200 TO 500 ENTRIES,
003800*                   REQ 4465                                      
003900*   11/19/98  PAH   Y2K -- REC-DATE FULL 4-DIGIT CENTURY FIELD,   
004000*                   NO WINDOWING, NO 2-DIGIT COMPARES ANYWHERE    
004100*   02/09/99  PAH   Y2K RE-TEST SIGNOFF -- NO FURTHER CHANGES     
004200*   08/05/00  JGM   RAISED ACCOUNT TABLE FROM 100 TO 200 ENTRIES, 
004300*                   YEAR-END VOLUMES OUTGREW THE OLD LIMIT (4831) 
004400*   06/14/02  JGM   CURRENCY LINES NOW SORTED ASCENDING, WERE     
004500*                   PRINTING IN FIRST-SEEN ORDER (4907)           
004600***************************************************************** 
004700*                                                                 
004800 ENVIRONMENT DIVISION.                                            
004900 CONFIGURATION SECTION.                                           
005000 SOURCE-COMPUTER.   IBM-390.                                      
005100 OBJECT-COMPUTER.   IBM-390.                                      
005200 SPECIAL-NAMES.                                                   
005300     C01 IS NEXT-PAGE.                                            
005400*                                                                 
005500 INPUT-OUTPUT SECTION.                                            
005600 FILE-CONTROL.                                                    
005700     SELECT DIRECTIVES-FILE ASSIGN TO UT-S-LDGDIRV                
005800         ORGANIZATION IS SEQUENTIAL                               
005900         ACCESS MODE IS SEQUENTIAL                                
006000         FILE STATUS IS WS-DIRECTIVES-STATUS.                     
006100     SELECT BALANCE-REPORT-FILE ASSIGN TO UT-S-LDGTREE            
006200         ORGANIZATION IS SEQUENTIAL                               
006300         ACCESS MODE IS SEQUENTIAL                                
006400         FILE STATUS IS WS-BALANCE-STATUS.                        
006500     SELECT ACCOUNT-SORT-FILE ASSIGN TO UT-S-LDGASRT.             
006600*                                                                 
006700 DATA DIVISION.                                                   
006800 FILE SECTION.                                                    
006900*                                                                 
007000 FD  DIRECTIVES-FILE                                              
007100     RECORDING MODE IS F                                          
007200     LABEL RECORDS ARE STANDARD                                   
007300     RECORD CONTAINS 160 CHARACTERS                               
007400     BLOCK CONTAINS 0 RECORDS                                     
007500     DATA RECORD IS DIRECTIVE-REC.                                
007600 01  DIRECTIVE-REC.                                               
007700     05  FILLER                   PIC X(160).                     
007800*                                                                 
007900 FD  BALANCE-REPORT-FILE                                          
008000     RECORDING MODE IS F                                          
008100     LABEL RECORDS ARE STANDARD                                   
008200     RECORD CONTAINS 132 CHARACTERS                               
008300     BLOCK CONTAINS 0 RECORDS                                     
008400     DATA RECORD IS BAL-REPORT-LINE.                              
008500 01  BAL-REPORT-LINE.                                             
008600     05  FILLER                   PIC X(132).                     
008700*                                                                 
008800 SD  ACCOUNT-SORT-FILE                                            
008900     RECORD CONTAINS 48 CHARACTERS                                
009000     DATA RECORD IS SRT-ACCOUNT-REC.                              
009100 01  SRT-ACCOUNT-REC.                                             
009200     05  SRT-NAME                 PIC X(40).                      
009300     05  SRT-NAME-CHARS REDEFINES SRT-NAME                        
009400                                   PIC X(01) OCCURS 40 TIMES      
009500                                   INDEXED BY SRT-CHAR-IDX.       
009600     05  SRT-DEPTH                PIC S9(02) COMP.                
009700     05  SRT-HAS-OWN-SW           PIC X(01).                      
009800     05  FILLER                   PIC X(05).                      
009900*                                                                 
010000 WORKING-STORAGE SECTION.                                         
010100*                                                                 
010200 01  WS-FILE-STATUSES.                                            
010300     05  WS-DIRECTIVES-STATUS     PIC X(02) VALUE SPACES.         
010400     05  WS-BALANCE-STATUS        PIC X(02) VALUE SPACES.         
010500     05  FILLER                   PIC X(01) VALUE SPACE.          
010600*                                                                 
010700 01  WS-FILE-SWITCHES.                                            
010800     05  WS-EOF-DIRECTIVES-SW     PIC X(03) VALUE 'NO '.          
010900         88  EOF-DIRECTIVES           VALUE 'YES'.                
011000     05  WS-EOF-SORTED-SW         PIC X(03) VALUE 'NO '.          
011100         88  EOF-SORTED-ACCOUNTS      VALUE 'YES'.                
011200     05  FILLER                   PIC X(01) VALUE SPACE.          
011300*                                                                 
011400 01  WS-RUN-DATE-TIME.                                            
011500     05  WS-RUN-DATE.                                             
011600         10  WS-RUN-YEAR          PIC 9(04).                      
011700         10  WS-RUN-MONTH         PIC 9(02).                      
011800         10  WS-RUN-DAY           PIC 9(02).                      
011900     05  WS-RUN-TIME.                                             
012000         10  WS-RUN-HOUR          PIC 9(02).                      
012100         10  WS-RUN-MIN           PIC 9(02).                      
012200         10  WS-RUN-SEC           PIC 9(02).                      
012300         10  WS-RUN-HSEC          PIC 9(02).                      
012400     05  FILLER                   PIC X(01) VALUE SPACE.          
012500*                                                                 
012600 01  WS-SEQUENCE-CHECK.                                           
012700     05  WS-PREV-DATE             PIC 9(08) VALUE 0.              
012800     05  WS-CHECK-DATE            PIC 9(08).                      
012900     05  WS-CHECK-DATE-PARTS REDEFINES WS-CHECK-DATE.             
013000         10  WS-CHECK-YYYY        PIC 9(04).                      
013100         10  WS-CHECK-MM          PIC 9(02).                      
013200         10  WS-CHECK-DD          PIC 9(02).                      
013300     05  FILLER                   PIC X(01) VALUE SPACE.          
013400*                                                                 
013500 01  WS-POSITION-TABLE.                                           
013600     05  WS-POSITION-COUNT        PIC S9(04) COMP VALUE 0.        
013700     05  WS-POSITION-ENTRY OCCURS 500 TIMES INDEXED BY POS-IDX.   
013800         10  POS-ACCOUNT              PIC X(40).                  
013900         10  POS-CURRENCY             PIC X(05).                  
014000         10  POS-COST-NUM             PIC S9(07)V9(06).           
014100         10  POS-COST-CURR            PIC X(05).                  
014200         10  POS-UNITS                PIC S9(11)V9(04).           
014300         10  POS-ACTIVE-SW            PIC X(01) VALUE 'Y'.        
014400             88  POS-IS-ACTIVE            VALUE 'Y'.              
014500     05  FILLER                   PIC X(01) VALUE SPACE.          
014600*                                                                 
014700 01  WS-ACCOUNT-TABLE.                                            
014800     05  WS-ACCOUNT-COUNT         PIC S9(04) COMP VALUE 0.        
014900     05  WS-ACCOUNT-ENTRY OCCURS 200 TIMES INDEXED BY ACT-IDX.    
015000         10  ACT-NAME                 PIC X(40).                  
015100         10  ACT-NAME-CHARS REDEFINES ACT-NAME                    
015200                                   PIC X(01) OCCURS 40 TIMES      
015300                                   INDEXED BY NAM-IDX.            
015400         10  ACT-DEPTH                PIC S9(02) COMP VALUE 0.    
015500         10  ACT-HAS-OWN-SW           PIC X(01) VALUE 'N'.        
015600             88  ACT-HAS-OWN              VALUE 'Y'.              
015700     05  FILLER                   PIC X(01) VALUE SPACE.          
015800*                                                                 
015900 01  WS-ACCT-CCY-TABLE.                                           
016000     05  CCY-COUNT                PIC S9(02) COMP VALUE 0.        
016100     05  CCY-ENTRY OCCURS 10 TIMES INDEXED BY CCY-IDX.            
016200         10  CCY-CODE                 PIC X(05).                  
016300         10  CCY-AMOUNT               PIC S9(11)V9(04).           
016400     05  FILLER                   PIC X(01) VALUE SPACE.          
016500*                                                                 
016600 01  WS-WORK-FIELDS.                                              
016700     05  WS-NOTE-ACCOUNT-PARM     PIC X(40).                      
016800     05  WS-FOUND-SW              PIC X(01) VALUE 'N'.            
016900         88  WS-ENTRY-FOUND            VALUE 'Y'.                 
017000     05  WS-SAVE-IDX              PIC S9(04) COMP VALUE 0.        
017100     05  WS-SCAN-IDX              PIC S9(04) COMP VALUE 0.        
017200     05  WS-SCAN2-IDX             PIC S9(02) COMP VALUE 0.        
017300     05  WS-SWAP-SW               PIC X(01) VALUE 'N'.            
017400         88  WS-SWAP-DONE-SW          VALUE 'Y'.                  
017500     05  WS-HOLD-CCY              PIC X(05).                      
017600     05  WS-HOLD-AMOUNT           PIC S9(11)V9(04).               
017700     05  WS-BUCKET-VALUE          PIC S9(11)V9(04).               
017800     05  WS-BUCKET-CCY            PIC X(05).                      
017900     05  WS-LEAF-START            PIC S9(02) COMP VALUE 0.        
018000     05  WS-PRINT-SUB             PIC S9(02) COMP VALUE 0.        
018100     05  WS-INDENT-COLS           PIC S9(03) COMP VALUE 0.        
018200     05  FILLER                   PIC X(01) VALUE SPACE.          
018300*                                                                 
018400 01  WS-DETAIL-LINE.                                              
018500     05  DL-ACCOUNT                PIC X(60) VALUE SPACES.        
018600     05  FILLER                    PIC X(02) VALUE SPACES.        
018700     05  DL-AMOUNT                 PIC ZZZ,ZZZ,ZZ9.99-.           
018800     05  FILLER                    PIC X(01) VALUE SPACES.        
018900     05  DL-CURRENCY                PIC X(05) VALUE SPACES.       
019000     05  FILLER                    PIC X(49) VALUE SPACES.        
019100*                                                                 
019200 01  WS-ABEND-LINE.                                               
019300     05  FILLER                   PIC X(14) VALUE '***  LDGREAL '.
019400     05  FILLER                   PIC X(26) VALUE                 
019500         'ABEND -- DATE OUT OF SEQ '.                             
019600     05  AB-DATE                  PIC 9(08).                      
019700     05  FILLER                   PIC X(84) VALUE SPACES.         
019800*                                                                 
019900     COPY LDGRDIR.                                                
020000*                                                                 
020100 PROCEDURE DIVISION.                                              
020200*                                                                 
020300 000-HOUSEKEEPING SECTION.                                        
020400*                                                                 
020500 000-START.                                                       
020600     MOVE FUNCTION CURRENT-DATE(1:8)  TO WS-RUN-DATE.             
020700     MOVE FUNCTION CURRENT-DATE(9:6)  TO WS-RUN-TIME.             
020800     DISPLAY 'LDGREAL STARTED  ' WS-RUN-DATE ' ' WS-RUN-TIME.     
020900     OPEN INPUT  DIRECTIVES-FILE.                                 
021000     OPEN OUTPUT BALANCE-REPORT-FILE.                             
021100     PERFORM 800-READ-DIRECTIVE THRU 800-EXIT.                    
021200 000-EXIT.                                                        
021300     EXIT.                                                        
021400*                                                                 
021500 100-MAINLINE SECTION.                                            
021600*                                                                 
021700 100-PROCESS-DIRECTIVES.                                          
021800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                      
021900     PERFORM 200-PROCESS-RECORD THRU 200-EXIT                     
022000         UNTIL EOF-DIRECTIVES.                                    
022100     PERFORM 300-BUILD-ANCESTORS THRU 300-EXIT.                   
022200     SORT ACCOUNT-SORT-FILE                                       
022300         ON ASCENDING KEY SRT-NAME                                
022400         INPUT  PROCEDURE 410-RELEASE-ACCOUNTS THRU 410-EXIT      
022500         OUTPUT PROCEDURE 420-RETURN-ACCOUNTS THRU 420-EXIT.      
022600     CLOSE DIRECTIVES-FILE, BALANCE-REPORT-FILE.                  
022700     DISPLAY 'LDGREAL ENDED, ACCOUNTS PRINTED: ' WS-ACCOUNT-COUNT.
022800     MOVE ZERO TO RETURN-CODE.                                    
022900     GOBACK.                                                      
023000*                                                                 
023100 200-PROCESS-RECORD.                                              
023200     PERFORM 210-CHECK-DATE-SEQUENCE THRU 210-EXIT.               
023300     EVALUATE TRUE                                                
023400         WHEN LDR-TYPE-POSTING                                    
023500             PERFORM 220-ACCUM-POSITION THRU 220-EXIT             
023600             MOVE LDR-REC-ACCOUNT TO WS-NOTE-ACCOUNT-PARM         
023700             PERFORM 260-FIND-OR-INSERT-ACCOUNT THRU 260-EXIT     
023800         WHEN LDR-TYPE-OPEN                                       
023900             MOVE LDR-REC-ACCOUNT TO WS-NOTE-ACCOUNT-PARM         
024000             PERFORM 260-FIND-OR-INSERT-ACCOUNT THRU 260-EXIT     
024100         WHEN LDR-TYPE-CLOSE                                      
024200             MOVE LDR-REC-ACCOUNT TO WS-NOTE-ACCOUNT-PARM         
024300             PERFORM 260-FIND-OR-INSERT-ACCOUNT THRU 260-EXIT     
024400         WHEN LDR-TYPE-BALANCE                                    
024500             MOVE LDR-REC-ACCOUNT TO WS-NOTE-ACCOUNT-PARM         
024600             PERFORM 260-FIND-OR-INSERT-ACCOUNT THRU 260-EXIT     
024700         WHEN LDR-TYPE-PAD                                        
024800             MOVE LDR-REC-ACCOUNT TO WS-NOTE-ACCOUNT-PARM         
024900             PERFORM 260-FIND-OR-INSERT-ACCOUNT THRU 260-EXIT     
025000             MOVE LDR-REC-ACCOUNT-2 TO WS-NOTE-ACCOUNT-PARM       
025100             PERFORM 260-FIND-OR-INSERT-ACCOUNT THRU 260-EXIT     
025200         WHEN LDR-TYPE-NOTE                                       
025300             MOVE LDR-REC-ACCOUNT TO WS-NOTE-ACCOUNT-PARM         
025400             PERFORM 260-FIND-OR-INSERT-ACCOUNT THRU 260-EXIT     
025500         WHEN LDR-TYPE-DOCUMENT                                   
025600             MOVE LDR-REC-ACCOUNT TO WS-NOTE-ACCOUNT-PARM         
025700             PERFORM 260-FIND-OR-INSERT-ACCOUNT THRU 260-EXIT     
025800         WHEN OTHER                                               
025900*            PR (PRICE) RECORDS CARRY NO ACCOUNT OF THEIR OWN.    
026000             CONTINUE                                             
026100     END-EVALUATE.                                                
026200     PERFORM 800-READ-DIRECTIVE THRU 800-EXIT.                    
026300 200-EXIT.                                                        
026400     EXIT.                                                        
026500*                                                                 
026600 210-CHECK-DATE-SEQUENCE.                                         
026700     IF LDR-REC-DATE < WS-PREV-DATE                               
026800         MOVE LDR-REC-DATE TO AB-DATE                             
026900         DISPLAY WS-ABEND-LINE                                    
027000         CLOSE DIRECTIVES-FILE, BALANCE-REPORT-FILE               
027100         MOVE 16 TO RETURN-CODE                                   
027200         GOBACK                                                   
027300     END-IF.                                                      
027400     MOVE LDR-REC-DATE TO WS-PREV-DATE.                           
027500 210-EXIT.                                                        
027600     EXIT.                                                        
027700*                                                                 
027800 220-ACCUM-POSITION.                                              
027900     MOVE 'N' TO WS-FOUND-SW.                                     
028000     MOVE 0   TO WS-SAVE-IDX.                                     
028100     IF WS-POSITION-COUNT > 0                                     
028200         SET POS-IDX TO 1                                         
028300         SEARCH WS-POSITION-ENTRY                                 
028400             AT END                                               
028500                 CONTINUE                                         
028600             WHEN POS-ACCOUNT (POS-IDX)   = LDR-REC-ACCOUNT       
028700                  AND POS-CURRENCY (POS-IDX)  = LDR-REC-CURRENCY  
028800                  AND POS-COST-NUM (POS-IDX)  = LDR-REC-COST-NUM  
028900                  AND POS-COST-CURR (POS-IDX) = LDR-REC-COST-CURR 
029000                 MOVE 'Y' TO WS-FOUND-SW                          
029100                 SET WS-SAVE-IDX TO POS-IDX                       
029200         END-SEARCH                                               
029300     END-IF.                                                      
029400     IF WS-ENTRY-FOUND                                            
029500         SET POS-IDX TO WS-SAVE-IDX                               
029600         ADD LDR-REC-NUMBER TO POS-UNITS (POS-IDX)                
029700     ELSE                                                         
029800         ADD 1 TO WS-POSITION-COUNT                               
029900         SET POS-IDX TO WS-POSITION-COUNT                         
030000         MOVE LDR-REC-ACCOUNT   TO POS-ACCOUNT (POS-IDX)          
030100         MOVE LDR-REC-CURRENCY  TO POS-CURRENCY (POS-IDX)         
030200         MOVE LDR-REC-COST-NUM  TO POS-COST-NUM (POS-IDX)         
030300         MOVE LDR-REC-COST-CURR TO POS-COST-CURR (POS-IDX)        
030400         MOVE LDR-REC-NUMBER    TO POS-UNITS (POS-IDX)            
030500         MOVE 'Y'               TO POS-ACTIVE-SW (POS-IDX)        
030600     END-IF.                                                      
030700     IF POS-UNITS (POS-IDX) = 0                                   
030800         MOVE 'N' TO POS-ACTIVE-SW (POS-IDX)                      
030900     ELSE                                                         
031000         MOVE 'Y' TO POS-ACTIVE-SW (POS-IDX)                      
031100     END-IF.                                                      
031200 220-EXIT.                                                        
031300     EXIT.                                                        
031400*                                                                 
031500 260-FIND-OR-INSERT-ACCOUNT.                                      
031600     MOVE 'N' TO WS-FOUND-SW.                                     
031700     MOVE 0   TO WS-SAVE-IDX.                                     
031800     IF WS-ACCOUNT-COUNT > 0                                      
031900         SET ACT-IDX TO 1                                         
032000         SEARCH WS-ACCOUNT-ENTRY                                  
032100             AT END                                               
032200                 CONTINUE                                         
032300             WHEN ACT-NAME (ACT-IDX) = WS-NOTE-ACCOUNT-PARM       
032400                 MOVE 'Y' TO WS-FOUND-SW                          
032500                 SET WS-SAVE-IDX TO ACT-IDX                       
032600         END-SEARCH                                               
032700     END-IF.                                                      
032800     IF WS-ENTRY-FOUND                                            
032900         SET ACT-IDX TO WS-SAVE-IDX                               
033000         MOVE 'Y' TO ACT-HAS-OWN-SW (ACT-IDX)                     
033100     ELSE                                                         
033200         ADD 1 TO WS-ACCOUNT-COUNT                                
033300         SET ACT-IDX TO WS-ACCOUNT-COUNT                          
033400         MOVE WS-NOTE-ACCOUNT-PARM TO ACT-NAME (ACT-IDX)          
033500         MOVE 'Y' TO ACT-HAS-OWN-SW (ACT-IDX)                     
033600         PERFORM 265-COMPUTE-DEPTH THRU 265-EXIT                  
033700     END-IF.                                                      
033800 260-EXIT.                                                        
033900     EXIT.                                                        
034000*                                                                 
034100 261-FIND-OR-INSERT-ANCESTOR.                                     
034200*    SAME SEARCH AS 260 BUT DOES NOT SET THE HAS-OWN FLAG --      
034300*    CALLED ONLY FOR SYNTHESIZED PARENT-LEVEL ACCOUNT NAMES.      
034400     MOVE 'N' TO WS-FOUND-SW.                                     
034500     MOVE 0   TO WS-SAVE-IDX.                                     
034600     IF WS-ACCOUNT-COUNT > 0                                      
034700         SET ACT-IDX TO 1                                         
034800         SEARCH WS-ACCOUNT-ENTRY                                  
034900             AT END                                               
035000                 CONTINUE                                         
035100             WHEN ACT-NAME (ACT-IDX) = WS-NOTE-ACCOUNT-PARM       
035200                 MOVE 'Y' TO WS-FOUND-SW                          
035300                 SET WS-SAVE-IDX TO ACT-IDX                       
035400         END-SEARCH                                               
035500     END-IF.                                                      
035600     IF NOT WS-ENTRY-FOUND                                        
035700         ADD 1 TO WS-ACCOUNT-COUNT                                
035800         SET ACT-IDX TO WS-ACCOUNT-COUNT                          
035900         MOVE WS-NOTE-ACCOUNT-PARM TO ACT-NAME (ACT-IDX)          
036000         MOVE 'N' TO ACT-HAS-OWN-SW (ACT-IDX)                     
036100         PERFORM 265-COMPUTE-DEPTH THRU 265-EXIT                  
036200     END-IF.                                                      
036300 261-EXIT.                                                        
036400     EXIT.                                                        
036500*                                                                 
036600 265-COMPUTE-DEPTH.                                               
036700     MOVE 1 TO ACT-DEPTH (ACT-IDX).                               
036800     MOVE 1 TO WS-SCAN2-IDX.                                      
036900     PERFORM 266-COUNT-ONE-COLON THRU 266-EXIT                    
037000         UNTIL WS-SCAN2-IDX > 40.                                 
037100 265-EXIT.                                                        
037200     EXIT.                                                        
037300*                                                                 
037400 266-COUNT-ONE-COLON.                                             
037500     IF ACT-NAME-CHARS (ACT-IDX WS-SCAN2-IDX) = ':'               
037600         ADD 1 TO ACT-DEPTH (ACT-IDX)                             
037700     END-IF.                                                      
037800     ADD 1 TO WS-SCAN2-IDX.                                       
037900 266-EXIT.                                                        
038000     EXIT.                                                        
038100*                                                                 
038200 300-BUILD-ANCESTORS.                                             
038300*    WALKS EVERY ACCOUNT NAME CURRENTLY ON FILE AND MANUFACTURES  
038400*    A PARENT-LEVEL ENTRY FOR EACH ':' BOUNDARY FOUND -- THE TABLE
038500*    GROWS AS WE GO, SO GRANDPARENTS OF A DEEP NAME ARE PICKED UP 
038600*    ON A LATER TRIP ROUND THIS SAME LOOP (REQ 4168).             
038700     MOVE 1 TO WS-SCAN-IDX.                                       
038800     PERFORM 310-ANCESTORS-OF-ONE THRU 310-EXIT                   
038900         UNTIL WS-SCAN-IDX > WS-ACCOUNT-COUNT.                    
039000 300-EXIT.                                                        
039100     EXIT.                                                        
039200*                                                                 
039300 310-ANCESTORS-OF-ONE.                                            
039400     SET ACT-IDX TO WS-SCAN-IDX.                                  
039500     MOVE 2 TO WS-SCAN2-IDX.                                      
039600     PERFORM 320-CHECK-ONE-COLON THRU 320-EXIT                    
039700         UNTIL WS-SCAN2-IDX > 40.                                 
039800     ADD 1 TO WS-SCAN-IDX.                                        
039900 310-EXIT.                                                        
040000     EXIT.                                                        
040100*                                                                 
040200 320-CHECK-ONE-COLON.                                             
040300     IF ACT-NAME-CHARS (ACT-IDX WS-SCAN2-IDX) = ':'               
040400         MOVE SPACES TO WS-NOTE-ACCOUNT-PARM                      
040500         MOVE ACT-NAME (ACT-IDX) (1:WS-SCAN2-IDX - 1)             
040600             TO WS-NOTE-ACCOUNT-PARM                              
040700         PERFORM 261-FIND-OR-INSERT-ANCESTOR THRU 261-EXIT        
040800     END-IF.                                                      
040900     ADD 1 TO WS-SCAN2-IDX.                                       
041000 320-EXIT.                                                        
041100     EXIT.                                                        
041200*                                                                 
041300 410-RELEASE-ACCOUNTS.                                            
041400     MOVE 1 TO WS-SCAN-IDX.                                       
041500     PERFORM 411-RELEASE-ONE THRU 411-EXIT                        
041600         UNTIL WS-SCAN-IDX > WS-ACCOUNT-COUNT.                    
041700 410-EXIT.                                                        
041800     EXIT.                                                        
041900*                                                                 
042000 411-RELEASE-ONE.                                                 
042100     SET ACT-IDX TO WS-SCAN-IDX.                                  
042200     MOVE ACT-NAME (ACT-IDX)       TO SRT-NAME.                   
042300     MOVE ACT-DEPTH (ACT-IDX)      TO SRT-DEPTH.                  
042400     MOVE ACT-HAS-OWN-SW (ACT-IDX) TO SRT-HAS-OWN-SW.             
042500     RELEASE SRT-ACCOUNT-REC.                                     
042600     ADD 1 TO WS-SCAN-IDX.                                        
042700 411-EXIT.                                                        
042800     EXIT.                                                        
042900*                                                                 
043000 420-RETURN-ACCOUNTS.                                             
043100     PERFORM 421-RETURN-ONE-SORTED THRU 421-EXIT                  
043200         UNTIL EOF-SORTED-ACCOUNTS.                               
043300 420-EXIT.                                                        
043400     EXIT.                                                        
043500*                                                                 
043600 421-RETURN-ONE-SORTED.                                           
043700     RETURN ACCOUNT-SORT-FILE INTO SRT-ACCOUNT-REC                
043800         AT END                                                   
043900             MOVE 'YES' TO WS-EOF-SORTED-SW.                      
044000     IF NOT EOF-SORTED-ACCOUNTS                                   
044100         PERFORM 430-PRINT-ACCOUNT-LINE THRU 430-EXIT             
044200     END-IF.                                                      
044300 421-EXIT.                                                        
044400     EXIT.                                                        
044500*                                                                 
044600 430-PRINT-ACCOUNT-LINE.                                          
044700     MOVE SPACES TO WS-DETAIL-LINE.                               
044800     COMPUTE WS-INDENT-COLS = (SRT-DEPTH - 1) * 2.                
044900     PERFORM 431-FIND-LEAF-START THRU 431-EXIT.                   
045000     MOVE 0 TO CCY-COUNT.                                         
045100     SET POS-IDX TO 1.                                            
045200     PERFORM 440-CATEGORIZE-POSITION THRU 440-EXIT                
045300         UNTIL POS-IDX > WS-POSITION-COUNT.                       
045400     PERFORM 450-SORT-CCY-BUCKETS THRU 450-EXIT.                  
045500     COMPUTE WS-PRINT-SUB = WS-INDENT-COLS + 1.                   
045600     MOVE SRT-NAME (WS-LEAF-START:)                               
045700         TO DL-ACCOUNT (WS-PRINT-SUB:).                           
045800     IF CCY-COUNT = 0                                             
045900         WRITE BAL-REPORT-LINE FROM WS-DETAIL-LINE                
046000     ELSE                                                         
046100         MOVE 1 TO WS-SCAN-IDX                                    
046200         PERFORM 460-PRINT-ONE-CCY-LINE THRU 460-EXIT             
046300             UNTIL WS-SCAN-IDX > CCY-COUNT                        
046400     END-IF.                                                      
046500 430-EXIT.                                                        
046600     EXIT.                                                        
046700*                                                                 
046800 431-FIND-LEAF-START.                                             
046900     MOVE 1 TO WS-LEAF-START.                                     
047000     MOVE 1 TO WS-SCAN2-IDX.                                      
047100     PERFORM 432-SCAN-ONE-LEAF-CHAR THRU 432-EXIT                 
047200         UNTIL WS-SCAN2-IDX > 40.                                 
047300 431-EXIT.                                                        
047400     EXIT.                                                        
047500*                                                                 
047600 432-SCAN-ONE-LEAF-CHAR.                                          
047700     IF SRT-NAME-CHARS (WS-SCAN2-IDX) = ':'                       
047800         COMPUTE WS-LEAF-START = WS-SCAN2-IDX + 1                 
047900     END-IF.                                                      
048000     ADD 1 TO WS-SCAN2-IDX.                                       
048100 432-EXIT.                                                        
048200     EXIT.                                                        
048300*                                                                 
048400 440-CATEGORIZE-POSITION.                                         
048500     IF POS-ACCOUNT (POS-IDX) = SRT-NAME                          
048600             AND POS-IS-ACTIVE (POS-IDX)                          
048700         IF POS-COST-NUM (POS-IDX) NOT = 0                        
048800             MOVE POS-COST-CURR (POS-IDX) TO WS-BUCKET-CCY        
048900             COMPUTE WS-BUCKET-VALUE ROUNDED =                    
049000                 POS-UNITS (POS-IDX) * POS-COST-NUM (POS-IDX)     
049100         ELSE                                                     
049200             MOVE POS-CURRENCY (POS-IDX) TO WS-BUCKET-CCY         
049300             MOVE POS-UNITS (POS-IDX) TO WS-BUCKET-VALUE          
049400         END-IF                                                   
049500         PERFORM 445-POST-TO-BUCKET THRU 445-EXIT                 
049600     END-IF.                                                      
049700     SET POS-IDX UP BY 1.                                         
049800 440-EXIT.                                                        
049900     EXIT.                                                        
050000*                                                                 
050100 445-POST-TO-BUCKET.                                              
050200     MOVE 'N' TO WS-FOUND-SW.                                     
050300     MOVE 0   TO WS-SAVE-IDX.                                     
050400     IF CCY-COUNT > 0                                             
050500         SET CCY-IDX TO 1                                         
050600         SEARCH CCY-ENTRY                                         
050700             AT END                                               
050800                 CONTINUE                                         
050900             WHEN CCY-CODE (CCY-IDX) = WS-BUCKET-CCY              
051000                 MOVE 'Y' TO WS-FOUND-SW                          
051100                 SET WS-SAVE-IDX TO CCY-IDX                       
051200         END-SEARCH                                               
051300     END-IF.                                                      
051400     IF WS-ENTRY-FOUND                                            
051500         SET CCY-IDX TO WS-SAVE-IDX                               
051600         ADD WS-BUCKET-VALUE TO CCY-AMOUNT (CCY-IDX)              
051700     ELSE                                                         
051800         ADD 1 TO CCY-COUNT                                       
051900         SET CCY-IDX TO CCY-COUNT                                 
052000         MOVE WS-BUCKET-CCY   TO CCY-CODE (CCY-IDX)               
052100         MOVE WS-BUCKET-VALUE TO CCY-AMOUNT (CCY-IDX)             
052200     END-IF.                                                      
052300 445-EXIT.                                                        
052400     EXIT.                                                        
052500*                                                                 
052600 450-SORT-CCY-BUCKETS.                                            
052700*    THE BUCKET LIST IS AT MOST TEN ENTRIES -- A STRAIGHT         
052800*    BUBBLE PASS IS PLENTY, NO NEED FOR A SORT WORK FILE HERE.    
052900     IF CCY-COUNT > 1                                             
053000         MOVE 'N' TO WS-SWAP-SW                                   
053100         PERFORM 451-BUBBLE-ONE-PASS THRU 451-EXIT                
053200             UNTIL WS-SWAP-DONE-SW                                
053300     END-IF.                                                      
053400 450-EXIT.                                                        
053500     EXIT.                                                        
053600*                                                                 
053700 451-BUBBLE-ONE-PASS.                                             
053800     MOVE 'Y' TO WS-SWAP-SW.                                      
053900     MOVE 1 TO WS-SCAN-IDX.                                       
054000     PERFORM 452-BUBBLE-ONE-COMPARE THRU 452-EXIT                 
054100         UNTIL WS-SCAN-IDX > CCY-COUNT - 1.                       
054200 451-EXIT.                                                        
054300     EXIT.                                                        
054400*                                                                 
054500 452-BUBBLE-ONE-COMPARE.                                          
054600     SET CCY-IDX TO WS-SCAN-IDX.                                  
054700     IF CCY-CODE (CCY-IDX) > CCY-CODE (CCY-IDX + 1)               
054800         MOVE CCY-CODE (CCY-IDX)     TO WS-HOLD-CCY               
054900         MOVE CCY-AMOUNT (CCY-IDX)   TO WS-HOLD-AMOUNT            
055000         MOVE CCY-CODE (CCY-IDX + 1)   TO CCY-CODE (CCY-IDX)      
055100         MOVE CCY-AMOUNT (CCY-IDX + 1) TO CCY-AMOUNT (CCY-IDX)    
055200         MOVE WS-HOLD-CCY             TO CCY-CODE (CCY-IDX + 1)   
055300         MOVE WS-HOLD-AMOUNT          TO CCY-AMOUNT (CCY-IDX + 1) 
055400         MOVE 'N' TO WS-SWAP-SW                                   
055500     END-IF.                                                      
055600     ADD 1 TO WS-SCAN-IDX.                                        
055700 452-EXIT.                                                        
055800     EXIT.                                                        
055900*                                                                 
056000 460-PRINT-ONE-CCY-LINE.                                          
056100     SET CCY-IDX TO WS-SCAN-IDX.                                  
056200     IF WS-SCAN-IDX > 1                                           
056300         MOVE SPACES TO DL-ACCOUNT                                
056400     END-IF.                                                      
056500     MOVE CCY-AMOUNT (CCY-IDX) TO DL-AMOUNT.                      
056600     MOVE CCY-CODE (CCY-IDX)   TO DL-CURRENCY.                    
056700     WRITE BAL-REPORT-LINE FROM WS-DETAIL-LINE.                   
056800     ADD 1 TO WS-SCAN-IDX.                                        
056900 460-EXIT.                                                        
057000     EXIT.                                                        
057100*                                                                 
057200 800-READ-DIRECTIVE.                                              
057300     READ DIRECTIVES-FILE INTO LDR-DIRECTIVE-RECORD               
057400         AT END                                                   
057500             MOVE 'YES' TO WS-EOF-DIRECTIVES-SW                   
057600     END-READ.                                                    
057700 800-EXIT.                                                        
057800     EXIT.                                                        
