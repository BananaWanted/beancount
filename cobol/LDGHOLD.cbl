000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.    LDGHOLD.                                          
000300 AUTHOR.        T G DELACROIX.                                    
000400 INSTALLATION.  LEDGER SYSTEMS GROUP.                             
000500 DATE-WRITTEN.  06/08/94.                                         
000600 DATE-COMPILED. 06/08/94.                                         
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                 
000800*                                                                 
000900***************************************************************** 
001000* PROGRAM:  LDGHOLD                                             * 
001100*           NIGHTLY LEDGER CLOSE -- HOLDINGS AND NET WORTH       *
001200*                                                                *
001300*  RE-DERIVES EACH OPEN POSITION FROM THE DIRECTIVE FILE (AN    * 
001400*  INDEPENDENT RESTARTABLE STEP -- IT DOES NOT READ LDGREAL'S   * 
001500*  OUTPUT), KEEPS THE LATEST PRICE SEEN FOR EVERY COMMODITY      *
001600*  PAIR, EXTRACTS FINAL HOLDINGS FOR THE ASSET AND LIABILITY    * 
001700*  TREES, CONVERTS AND AGGREGATES THEM, AND PRINTS THE          * 
001800*  HOLDINGS, RELATIVE-HOLDINGS AND NET-WORTH REPORTS.            *
001900***************************************************************** 
002000*                       C H A N G E   L O G                      *
002100***************************************************************** 
002200*   06/08/94  TGD   ORIGINAL PROGRAM FOR THE NIGHTLY CLOSE JOB,   
002300*                   REQ 4470 (PORTFOLIO REPORTING PROJECT)        
002400*   09/30/97  TGD   ADDED THE CURRENCY-CONVERSION STEP AND THE    
002500*                   NET WORTH REPORT, REQ 4519                    
002600*   02/14/98  PAH   ADDED THE RELATIVE-HOLDINGS VARIANT, REQ 4560 
002700*   06/02/98  PAH   BY-ACCOUNT AND BY-COST-CURRENCY VARIANTS      
002800*                   ADDED TO THE HOLDINGS REPORT, REQ 4581        
002900*   11/19/98  PAH   Y2K -- REC-DATE AND PRICE-DATE FIELDS ARE ALL 
003000*                   FULL 4-DIGIT CENTURY, NO WINDOWING ANYWHERE   
003100*   02/09/99  PAH   Y2K RE-TEST SIGNOFF -- NO FURTHER CHANGES     
003200*   08/05/00  JGM   RAISED HOLDING AND PRICE TABLES TO 500/200    
003300*                   ENTRIES, YEAR-END VOLUMES OUTGREW THE OLD     
003400*                   LIMITS (4831)                                 
003500*   06/14/02  JGM   NET WORTH REPORT NOW SKIPS AN OPERATING       
003600*                   CURRENCY WHEN NO HOLDINGS CONVERT TO IT AT    
003700*                   ALL, WAS PRINTING A BLANK ZERO LINE (4911)    
003800***************************************************************** 
003900*                                                                 
004000 ENVIRONMENT DIVISION.                                            
004100 CONFIGURATION SECTION.                                           
004200 SOURCE-COMPUTER.   IBM-390.                                      
004300 OBJECT-COMPUTER.   IBM-390.                                      
004400 SPECIAL-NAMES.                                                   
004500     C01 IS NEXT-PAGE.                                            
004600*                                                                 
004700 INPUT-OUTPUT SECTION.                                            
004800 FILE-CONTROL.                                                    
004900     SELECT DIRECTIVES-FILE ASSIGN TO UT-S-LDGDIRV                
005000         ORGANIZATION IS SEQUENTIAL                               
005100         ACCESS MODE IS SEQUENTIAL                                
005200         FILE STATUS IS WS-DIRECTIVES-STATUS.                     
005300     SELECT PARM-FILE ASSIGN TO UT-S-LDGPARM                      
005400         ORGANIZATION IS SEQUENTIAL                               
005500         ACCESS MODE IS SEQUENTIAL                                
005600         FILE STATUS IS WS-PARM-STATUS.                           
005700     SELECT HOLDINGS-REPORT-FILE ASSIGN TO UT-S-LDGHRPT           
005800         ORGANIZATION IS SEQUENTIAL                               
005900         ACCESS MODE IS SEQUENTIAL                                
006000         FILE STATUS IS WS-HOLD-RPT-STATUS.                       
006100     SELECT NETWORTH-REPORT-FILE ASSIGN TO UT-S-LDGNRPT           
006200         ORGANIZATION IS SEQUENTIAL                               
006300         ACCESS MODE IS SEQUENTIAL                                
006400         FILE STATUS IS WS-NETW-RPT-STATUS.                       
006500*                                                                 
006600 DATA DIVISION.                                                   
006700 FILE SECTION.                                                    
006800*                                                                 
006900 FD  DIRECTIVES-FILE                                              
007000     RECORDING MODE IS F                                          
007100     LABEL RECORDS ARE STANDARD                                   
007200     RECORD CONTAINS 160 CHARACTERS                               
007300     BLOCK CONTAINS 0 RECORDS                                     
007400     DATA RECORD IS DIRECTIVE-REC.                                
007500 01  DIRECTIVE-REC.                                               
007600     05  FILLER                   PIC X(160).                     
007700*                                                                 
007800 FD  PARM-FILE                                                    
007900     RECORDING MODE IS F                                          
008000     LABEL RECORDS ARE STANDARD                                   
008100     RECORD CONTAINS 31 CHARACTERS                                
008200     DATA RECORD IS PARM-REC.                                     
008300 01  PARM-REC.                                                    
008400     05  PARM-REC-TARGET-CCY      PIC X(05).                      
008500     05  PARM-REC-OPER-CCY OCCURS 5 TIMES                         
008600                                   PIC X(05).                     
008700     05  FILLER                   PIC X(01).                      
008800*                                                                 
008900 FD  HOLDINGS-REPORT-FILE                                         
009000     RECORDING MODE IS F                                          
009100     LABEL RECORDS ARE STANDARD                                   
009200     RECORD CONTAINS 132 CHARACTERS                               
009300     BLOCK CONTAINS 0 RECORDS                                     
009400     DATA RECORD IS HOLD-REPORT-LINE.                             
009500 01  HOLD-REPORT-LINE.                                            
009600     05  FILLER                   PIC X(132).                     
009700*                                                                 
009800 FD  NETWORTH-REPORT-FILE                                         
009900     RECORDING MODE IS F                                          
010000     LABEL RECORDS ARE STANDARD                                   
010100     RECORD CONTAINS 40 CHARACTERS                                
010200     BLOCK CONTAINS 0 RECORDS                                     
010300     DATA RECORD IS NETW-REPORT-LINE.                             
010400 01  NETW-REPORT-LINE.                                            
010500     05  FILLER                   PIC X(40).                      
010600*                                                                 
010700 WORKING-STORAGE SECTION.                                         
010800*                                                                 
010900 01  WS-FILE-STATUSES.                                            
011000     05  WS-DIRECTIVES-STATUS     PIC X(02) VALUE SPACES.         
011100     05  WS-PARM-STATUS           PIC X(02) VALUE SPACES.         
011200     05  WS-HOLD-RPT-STATUS       PIC X(02) VALUE SPACES.         
011300     05  WS-NETW-RPT-STATUS       PIC X(02) VALUE SPACES.         
011400     05  FILLER                   PIC X(01) VALUE SPACE.          
011500*                                                                 
011600 01  WS-FILE-SWITCHES.                                            
011700     05  WS-EOF-DIRECTIVES-SW     PIC X(03) VALUE 'NO '.          
011800         88  EOF-DIRECTIVES           VALUE 'YES'.                
011900     05  FILLER                   PIC X(01) VALUE SPACE.          
012000*                                                                 
012100 01  WS-RUN-DATE-TIME.                                            
012200     05  WS-RUN-DATE.                                             
012300         10  WS-RUN-YEAR          PIC 9(04).                      
012400         10  WS-RUN-MONTH         PIC 9(02).                      
012500         10  WS-RUN-DAY           PIC 9(02).                      
012600     05  WS-RUN-TIME.                                             
012700         10  WS-RUN-HOUR          PIC 9(02).                      
012800         10  WS-RUN-MIN           PIC 9(02).                      
012900         10  WS-RUN-SEC           PIC 9(02).                      
013000         10  WS-RUN-HSEC          PIC 9(02).                      
013100     05  FILLER                   PIC X(01) VALUE SPACE.          
013200*                                                                 
013300 01  WS-PARM-AREA.                                                
013400     05  PARM-TARGET-CCY          PIC X(05).                      
013500     05  PARM-OPER-COUNT          PIC S9(02) COMP VALUE 0.        
013600     05  PARM-OPER-ENTRY OCCURS 5 TIMES INDEXED BY OPC-IDX        
013700                                   PIC X(05).                     
013800     05  PARM-OPER-FLAT REDEFINES PARM-OPER-ENTRY                 
013900                                   PIC X(25).                     
014000     05  FILLER                   PIC X(01) VALUE SPACE.          
014100*                                                                 
014200 01  WS-PRICE-TABLE.                                              
014300     05  WS-PRICE-COUNT           PIC S9(04) COMP VALUE 0.        
014400     05  WS-PRICE-ENTRY OCCURS 200 TIMES INDEXED BY PRC-IDX.      
014500         10  PRW-BASE                 PIC X(05).                  
014600         10  PRW-QUOTE                PIC X(05).                  
014700         10  PRW-DATE                 PIC 9(08).                  
014800         10  PRW-RATE                 PIC S9(07)V9(06).           
014900     05  FILLER                   PIC X(01) VALUE SPACE.          
015000*                                                                 
015100 01  WS-POSITION-TABLE.                                           
015200     05  WS-POSITION-COUNT        PIC S9(04) COMP VALUE 0.        
015300     05  WS-POSITION-ENTRY OCCURS 500 TIMES INDEXED BY POS-IDX.   
015400         10  POS-ACCOUNT              PIC X(40).                  
015500         10  POS-ACCOUNT-CHARS REDEFINES POS-ACCOUNT              
015600                                   PIC X(01) OCCURS 40 TIMES      
015700                                   INDEXED BY PAC-IDX.            
015800         10  POS-CURRENCY             PIC X(05).                  
015900         10  POS-COST-NUM             PIC S9(07)V9(06).           
016000         10  POS-COST-CURR            PIC X(05).                  
016100         10  POS-UNITS                PIC S9(11)V9(04).           
016200     05  FILLER                   PIC X(01) VALUE SPACE.          
016300*                                                                 
016400 01  WS-HOLDING-BASE.                                             
016500     05  WS-HBASE-COUNT           PIC S9(04) COMP VALUE 0.        
016600     05  WS-HBASE-ENTRY OCCURS 500 TIMES INDEXED BY HB-IDX.       
016700         10  HB-ACCOUNT               PIC X(40).                  
016800         10  HB-NUMBER                PIC S9(11)V9(04).           
016900         10  HB-CURRENCY              PIC X(05).                  
017000         10  HB-COST-NUMBER           PIC S9(07)V9(06).           
017100         10  HB-COST-CURR             PIC X(05).                  
017200         10  HB-BOOK-VALUE            PIC S9(11)V9(04).           
017300         10  HB-MARKET-VALUE          PIC S9(11)V9(04).           
017400         10  HB-PRICE-NUMBER          PIC S9(07)V9(06).           
017500         10  HB-PRICE-DATE            PIC 9(08).                  
017600         10  HB-COST-PRESENT-SW       PIC X(01).                  
017700             88  HB-HAS-COST              VALUE 'Y'.              
017800         10  HB-PRICE-PRESENT-SW      PIC X(01).                  
017900             88  HB-HAS-PRICE             VALUE 'Y'.              
018000         10  HB-MARKET-PRESENT-SW     PIC X(01).                  
018100             88  HB-HAS-MARKET            VALUE 'Y'.              
018200     05  FILLER                   PIC X(01) VALUE SPACE.          
018300*                                                                 
018400*    ONE-ENTRY HOLD AREA FOR 583-SWAP-TWO-HOLDINGS -- THE BUBBLE  
018500*    SORT HAS NO ZEROTH TABLE ENTRY TO BORROW FOR THE SWAP, SO    
018600*    IT GETS ITS OWN RECORD, FIELD FOR FIELD (REQ 4581).          
018700 01  WS-HBASE-SWAP.                                               
018800     05  WH-ACCOUNT               PIC X(40).                      
018900     05  WH-NUMBER                PIC S9(11)V9(04).               
019000     05  WH-CURRENCY              PIC X(05).                      
019100     05  WH-COST-NUMBER           PIC S9(07)V9(06).               
019200     05  WH-COST-CURR             PIC X(05).                      
019300     05  WH-BOOK-VALUE            PIC S9(11)V9(04).               
019400     05  WH-MARKET-VALUE          PIC S9(11)V9(04).               
019500     05  WH-PRICE-NUMBER          PIC S9(07)V9(06).               
019600     05  WH-PRICE-DATE            PIC 9(08).                      
019700     05  WH-COST-PRESENT-SW       PIC X(01).                      
019800     05  WH-PRICE-PRESENT-SW      PIC X(01).                      
019900     05  WH-MARKET-PRESENT-SW     PIC X(01).                      
020000     05  FILLER                   PIC X(01) VALUE SPACE.          
020100*                                                                 
020200 01  WS-AGGR-TABLE.                                               
020300     05  WS-AGGR-COUNT            PIC S9(04) COMP VALUE 0.        
020400     05  WS-AGGR-ENTRY OCCURS 500 TIMES INDEXED BY AG-IDX.        
020500         10  AG-ACCOUNT               PIC X(40).                  
020600         10  AG-CURRENCY              PIC X(05).                  
020700         10  AG-COST-CURR             PIC X(05).                  
020800         10  AG-UNITS                 PIC S9(11)V9(04).           
020900         10  AG-BOOK-VALUE            PIC S9(11)V9(04).           
021000         10  AG-MARKET-VALUE          PIC S9(11)V9(04).           
021100         10  AG-AVG-COST              PIC S9(07)V9(06).           
021200         10  AG-AVG-PRICE             PIC S9(07)V9(06).           
021300         10  AG-PRICE-DATE            PIC 9(08).                  
021400         10  AG-MEMBER-COUNT          PIC S9(03) COMP.            
021500         10  AG-FIRST-DATE            PIC 9(08).                  
021600         10  AG-FIRST-PRICE           PIC S9(07)V9(06).           
021700         10  AG-DATE-CONSISTENT-SW    PIC X(01).                  
021800             88  AG-DATES-CONSISTENT      VALUE 'Y'.              
021900         10  AG-MIXED-SW              PIC X(01).                  
022000             88  AG-IS-MIXED              VALUE 'Y'.              
022100     05  FILLER                   PIC X(01) VALUE SPACE.          
022200*                                                                 
022300*    ONE-ENTRY HOLD AREA FOR 638-BUBBLE-ONE-AGGR-CMP, SAME REASON 
022400*    AS WS-HBASE-SWAP ABOVE (REQ 4581).                           
022500 01  WS-AGGR-SWAP.                                                
022600     05  WG-ACCOUNT               PIC X(40).                      
022700     05  WG-CURRENCY              PIC X(05).                      
022800     05  WG-COST-CURR             PIC X(05).                      
022900     05  WG-UNITS                 PIC S9(11)V9(04).               
023000     05  WG-BOOK-VALUE            PIC S9(11)V9(04).               
023100     05  WG-MARKET-VALUE          PIC S9(11)V9(04).               
023200     05  WG-AVG-COST              PIC S9(07)V9(06).               
023300     05  WG-AVG-PRICE             PIC S9(07)V9(06).               
023400     05  WG-PRICE-DATE            PIC 9(08).                      
023500     05  WG-MEMBER-COUNT          PIC S9(03) COMP.                
023600     05  WG-FIRST-DATE            PIC 9(08).                      
023700     05  WG-FIRST-PRICE           PIC S9(07)V9(06).               
023800     05  WG-DATE-CONSISTENT-SW    PIC X(01).                      
023900     05  WG-MIXED-SW              PIC X(01).                      
024000     05  FILLER                   PIC X(01) VALUE SPACE.          
024100*                                                                 
024200 01  WS-WORK-FIELDS.                                              
024300     05  WS-NOTE-CCY-PARM         PIC X(05).                      
024400     05  WS-FOUND-SW              PIC X(01) VALUE 'N'.            
024500         88  WS-ENTRY-FOUND           VALUE 'Y'.                  
024600     05  WS-SAVE-IDX              PIC S9(04) COMP VALUE 0.        
024700     05  WS-SCAN-IDX              PIC S9(04) COMP VALUE 0.        
024800     05  WS-SCAN2-IDX             PIC S9(02) COMP VALUE 0.        
024810     05  WS-PREFIX-END-IDX        PIC S9(02) COMP VALUE 0.        
024820     05  WS-COLON-IDX             PIC S9(02) COMP VALUE 0.        
024830     05  WS-COLON-FOUND-SW        PIC X(01) VALUE 'N'.            
024840         88  WS-COLON-WAS-FOUND       VALUE 'Y'.                  
024900     05  WS-TYPE-LEN              PIC S9(02) COMP VALUE 0.        
025000     05  WS-SWAP-SW               PIC X(01) VALUE 'N'.            
025100         88  WS-SWAP-DONE-SW          VALUE 'Y'.                  
025200     05  WS-KEY-CODE              PIC X(01).                      
025300     05  WS-VARIANT-IDX           PIC S9(02) COMP VALUE 0.        
025400     05  WS-VARIANT-FLAT           PIC X(04) VALUE 'NACX'.        
025500     05  WS-VARIANT-CODE REDEFINES WS-VARIANT-FLAT                
025600                                   PIC X(01) OCCURS 4 TIMES.      
025700     05  WS-GRAND-BOOK            PIC S9(11)V9(04) VALUE 0.       
025800     05  WS-GRAND-MARKET          PIC S9(11)V9(04) VALUE 0.       
025900     05  WS-CCY-GROUP-TOTAL       PIC S9(11)V9(04).               
026000     05  WS-STAT-VALID-SW         PIC X(01).                      
026100         88  WS-STAT-VALID            VALUE 'Y'.                  
026200     05  WS-RATE-FOUND-SW         PIC X(01).                      
026300         88  WS-RATE-WAS-FOUND        VALUE 'Y'.                  
026400     05  WS-RATE                  PIC S9(07)V9(06).               
026500     05  WS-NETWORTH-TOTAL        PIC S9(11)V9(04).               
026600     05  WS-NETWORTH-MEMBERS      PIC S9(03) COMP.                
026700     05  FILLER                   PIC X(01) VALUE SPACE.          
026800*                                                                 
026900 01  WS-HOLD-DETAIL-LINE.                                         
027000     05  RL-ACCOUNT               PIC X(30) VALUE SPACES.         
027100     05  FILLER                   PIC X(01) VALUE SPACES.         
027200     05  RL-UNITS                 PIC Z,ZZZ,ZZ9.99-.              
027300     05  FILLER                   PIC X(01) VALUE SPACES.         
027400     05  RL-CURRENCY              PIC X(05) VALUE SPACES.         
027500     05  FILLER                   PIC X(01) VALUE SPACES.         
027600     05  RL-COST-CURR             PIC X(05) VALUE SPACES.         
027700     05  FILLER                   PIC X(01) VALUE SPACES.         
027800     05  RL-AVG-COST              PIC Z,ZZZ,ZZ9.999999-.          
027900     05  FILLER                   PIC X(01) VALUE SPACES.         
028000     05  RL-PRICE                 PIC Z,ZZZ,ZZ9.999999-.          
028100     05  FILLER                   PIC X(01) VALUE SPACES.         
028200     05  RL-BOOK-VALUE            PIC Z,ZZZ,ZZ9.99-.              
028300     05  FILLER                   PIC X(01) VALUE SPACES.         
028400     05  RL-MARKET-VALUE          PIC Z,ZZZ,ZZ9.99-.              
028500     05  FILLER                   PIC X(14) VALUE SPACES.         
028600*                                                                 
028700 01  WS-RELATIVE-DETAIL-LINE.                                     
028800     05  RLR-ACCOUNT              PIC X(30) VALUE SPACES.         
028900     05  FILLER                   PIC X(01) VALUE SPACES.         
029000     05  RLR-CURRENCY             PIC X(05) VALUE SPACES.         
029100     05  FILLER                   PIC X(01) VALUE SPACES.         
029200     05  RLR-COST-CURR            PIC X(05) VALUE SPACES.         
029300     05  FILLER                   PIC X(01) VALUE SPACES.         
029400     05  RLR-MARKET-FRACTION      PIC Z9.9999-.                   
029500     05  FILLER                   PIC X(83) VALUE SPACES.         
029600*                                                                 
029700 01  WS-NETWORTH-DETAIL-LINE.                                     
029800     05  RLN-CURRENCY             PIC X(05) VALUE SPACES.         
029900     05  FILLER                   PIC X(02) VALUE SPACES.         
030000     05  RLN-NET-WORTH            PIC Z,ZZZ,ZZZ,ZZ9.99.           
030100     05  FILLER                   PIC X(17) VALUE SPACES.         
030200*                                                                 
030300*    PARAMETER AREA PASSED TO THE LDGSTAT ARITHMETIC SUBROUTINE --
030400*    SAME LAYOUT AS ITS LINKAGE SECTION (REQ 4472).               
030500 01  WS-STAT-REQUEST.                                             
030600     05  LS-FUNCTION-CODE          PIC X(01).                     
030700         88  LS-FN-AVG-COST            VALUE 'C'.                 
030800         88  LS-FN-AVG-PRICE           VALUE 'P'.                 
030900         88  LS-FN-INVERSE             VALUE 'I'.                 
031000         88  LS-FN-RELATIVE            VALUE 'R'.                 
031100     05  LS-NUMERATOR              PIC S9(11)V9(04).              
031200     05  LS-NUMERATOR-ALT REDEFINES LS-NUMERATOR.                 
031300         10  LS-NUMERATOR-WHOLE    PIC S9(11).                    
031400         10  LS-NUMERATOR-FRACTION PIC 9(04).                     
031500     05  LS-DENOMINATOR            PIC S9(11)V9(04).              
031600     05  LS-DENOMINATOR-ALT REDEFINES LS-DENOMINATOR.             
031700         10  LS-DENOM-WHOLE        PIC S9(11).                    
031800         10  LS-DENOM-FRACTION     PIC 9(04).                     
031900     05  LS-RESULT-VALID-SW        PIC X(01).                     
032000         88  LS-RESULT-IS-VALID        VALUE 'Y'.                 
032100     05  LS-RESULT                 PIC S9(07)V9(06).              
032200     05  LS-RESULT-ALT REDEFINES LS-RESULT.                       
032300         10  LS-RESULT-WHOLE       PIC S9(07).                    
032400         10  LS-RESULT-FRACTION    PIC 9(06).                     
032500     05  FILLER                    PIC X(04).                     
032600*                                                                 
032700 01  WS-TOTAL-LINE.                                               
032800     05  FILLER                   PIC X(31) VALUE                 
032900         'GRAND TOTAL                   '.                        
033000     05  FILLER                   PIC X(20) VALUE SPACES.         
033100     05  TL-BOOK-VALUE            PIC Z,ZZZ,ZZ9.99-.              
033200     05  FILLER                   PIC X(01) VALUE SPACES.         
033300     05  TL-MARKET-VALUE          PIC Z,ZZZ,ZZ9.99-.              
033400     05  FILLER                   PIC X(45) VALUE SPACES.         
033500*                                                                 
033600     COPY LDGRDIR.                                                
033700*                                                                 
033800 PROCEDURE DIVISION.                                              
033900*                                                                 
034000 000-HOUSEKEEPING SECTION.                                        
034100*                                                                 
034200 000-START.                                                       
034300     MOVE FUNCTION CURRENT-DATE(1:8)  TO WS-RUN-DATE.             
034400     MOVE FUNCTION CURRENT-DATE(9:6)  TO WS-RUN-TIME.             
034500     DISPLAY 'LDGHOLD STARTED  ' WS-RUN-DATE ' ' WS-RUN-TIME.     
034600     OPEN INPUT  DIRECTIVES-FILE.                                 
034700     OPEN INPUT  PARM-FILE.                                       
034800     OPEN OUTPUT HOLDINGS-REPORT-FILE.                            
034900     OPEN OUTPUT NETWORTH-REPORT-FILE.                            
035000     PERFORM 010-READ-PARM THRU 010-EXIT.                         
035100     PERFORM 800-READ-DIRECTIVE THRU 800-EXIT.                    
035200 000-EXIT.                                                        
035300     EXIT.                                                        
035400*                                                                 
035500 010-READ-PARM.                                                   
035600     READ PARM-FILE INTO PARM-REC.                                
035700     MOVE PARM-REC-TARGET-CCY TO PARM-TARGET-CCY.                 
035800     MOVE 1 TO WS-SCAN-IDX.                                       
035900     PERFORM 011-COPY-ONE-OPER-CCY THRU 011-EXIT                  
036000         UNTIL WS-SCAN-IDX > 5.                                   
036100     CLOSE PARM-FILE.                                             
036200 010-EXIT.                                                        
036300     EXIT.                                                        
036400*                                                                 
036500 011-COPY-ONE-OPER-CCY.                                           
036600     SET OPC-IDX TO WS-SCAN-IDX.                                  
036700     IF PARM-REC-OPER-CCY (WS-SCAN-IDX) NOT = SPACES              
036800         ADD 1 TO PARM-OPER-COUNT                                 
036900         MOVE PARM-REC-OPER-CCY (WS-SCAN-IDX)                     
037000             TO PARM-OPER-ENTRY (OPC-IDX)                         
037100     END-IF.                                                      
037200     ADD 1 TO WS-SCAN-IDX.                                        
037300 011-EXIT.                                                        
037400     EXIT.                                                        
037500*                                                                 
037600 100-MAINLINE SECTION.                                            
037700*                                                                 
037800 100-PROCESS-DIRECTIVES.                                          
037900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                      
038000     PERFORM 200-PROCESS-RECORD THRU 200-EXIT                     
038100         UNTIL EOF-DIRECTIVES.                                    
038200     PERFORM 500-EXTRACT-HOLDINGS THRU 500-EXIT.                  
038300     PERFORM 600-PRINT-HOLDINGS-REPORTS THRU 600-EXIT.            
038400     PERFORM 700-PRINT-RELATIVE-REPORT THRU 700-EXIT.             
038500     PERFORM 750-PRINT-NETWORTH-REPORT THRU 750-PRNT-EXIT.        
038600     CLOSE DIRECTIVES-FILE, HOLDINGS-REPORT-FILE,                 
038700           NETWORTH-REPORT-FILE.                                  
038800     DISPLAY 'LDGHOLD ENDED, HOLDINGS EXTRACTED: ' WS-HBASE-COUNT.
038900     MOVE ZERO TO RETURN-CODE.                                    
039000     GOBACK.                                                      
039100*                                                                 
039200 200-PROCESS-RECORD.                                              
039300     EVALUATE TRUE                                                
039400         WHEN LDR-TYPE-POSTING                                    
039500             PERFORM 220-ACCUM-POSITION THRU 220-EXIT             
039600         WHEN LDR-TYPE-PRICE                                      
039700             PERFORM 230-ACCUM-PRICE THRU 230-EXIT                
039800         WHEN OTHER                                               
039900*            OPEN/CLOSE/BALANCE/PAD/NOTE/DOCUMENT CARRY NO VALUE  
040000*            OF THEIR OWN -- THE HOLDINGS ENGINE ONLY NEEDS TX    
040100*            POSTINGS AND PR PRICES.                              
040200             CONTINUE                                             
040300     END-EVALUATE.                                                
040400     PERFORM 800-READ-DIRECTIVE THRU 800-EXIT.                    
040500 200-EXIT.                                                        
040600     EXIT.                                                        
040700*                                                                 
040800 220-ACCUM-POSITION.                                              
040900     MOVE 'N' TO WS-FOUND-SW.                                     
041000     MOVE 0   TO WS-SAVE-IDX.                                     
041100     IF WS-POSITION-COUNT > 0                                     
041200         SET POS-IDX TO 1                                         
041300         SEARCH WS-POSITION-ENTRY                                 
041400             AT END                                               
041500                 CONTINUE                                         
041600             WHEN POS-ACCOUNT (POS-IDX)   = LDR-REC-ACCOUNT       
041700                  AND POS-CURRENCY (POS-IDX)  = LDR-REC-CURRENCY  
041800                  AND POS-COST-NUM (POS-IDX)  = LDR-REC-COST-NUM  
041900                  AND POS-COST-CURR (POS-IDX) = LDR-REC-COST-CURR 
042000                 MOVE 'Y' TO WS-FOUND-SW                          
042100                 SET WS-SAVE-IDX TO POS-IDX                       
042200         END-SEARCH                                               
042300     END-IF.                                                      
042400     IF WS-ENTRY-FOUND                                            
042500         SET POS-IDX TO WS-SAVE-IDX                               
042600         ADD LDR-REC-NUMBER TO POS-UNITS (POS-IDX)                
042700     ELSE                                                         
042800         ADD 1 TO WS-POSITION-COUNT                               
042900         SET POS-IDX TO WS-POSITION-COUNT                         
043000         MOVE LDR-REC-ACCOUNT   TO POS-ACCOUNT (POS-IDX)          
043100         MOVE LDR-REC-CURRENCY  TO POS-CURRENCY (POS-IDX)         
043200         MOVE LDR-REC-COST-NUM  TO POS-COST-NUM (POS-IDX)         
043300         MOVE LDR-REC-COST-CURR TO POS-COST-CURR (POS-IDX)        
043400         MOVE LDR-REC-NUMBER    TO POS-UNITS (POS-IDX)            
043500     END-IF.                                                      
043600 220-EXIT.                                                        
043700     EXIT.                                                        
043800*                                                                 
043900 230-ACCUM-PRICE.                                                 
044000     MOVE 'N' TO WS-FOUND-SW.                                     
044100     MOVE 0   TO WS-SAVE-IDX.                                     
044200     IF WS-PRICE-COUNT > 0                                        
044300         SET PRC-IDX TO 1                                         
044400         SEARCH WS-PRICE-ENTRY                                    
044500             AT END                                               
044600                 CONTINUE                                         
044700             WHEN PRW-BASE (PRC-IDX)  = LDR-REC-CURRENCY          
044800                  AND PRW-QUOTE (PRC-IDX) = LDR-REC-COST-CURR     
044900                 MOVE 'Y' TO WS-FOUND-SW                          
045000                 SET WS-SAVE-IDX TO PRC-IDX                       
045100         END-SEARCH                                               
045200     END-IF.                                                      
045300     IF WS-ENTRY-FOUND                                            
045400         SET PRC-IDX TO WS-SAVE-IDX                               
045500         IF LDR-REC-DATE > PRW-DATE (PRC-IDX)                     
045600             MOVE LDR-REC-DATE   TO PRW-DATE (PRC-IDX)            
045700             MOVE LDR-REC-NUMBER TO PRW-RATE (PRC-IDX)            
045800         END-IF                                                   
045900     ELSE                                                         
046000         ADD 1 TO WS-PRICE-COUNT                                  
046100         SET PRC-IDX TO WS-PRICE-COUNT                            
046200         MOVE LDR-REC-CURRENCY  TO PRW-BASE (PRC-IDX)             
046300         MOVE LDR-REC-COST-CURR TO PRW-QUOTE (PRC-IDX)            
046400         MOVE LDR-REC-DATE      TO PRW-DATE (PRC-IDX)             
046500         MOVE LDR-REC-NUMBER    TO PRW-RATE (PRC-IDX)             
046600     END-IF.                                                      
046700 230-EXIT.                                                        
046800     EXIT.                                                        
046900*                                                                 
047000 500-EXTRACT-HOLDINGS.                                            
047100     MOVE 1 TO WS-SCAN-IDX.                                       
047200     PERFORM 505-EXTRACT-ONE-POSITION THRU 505-EXIT               
047300         UNTIL WS-SCAN-IDX > WS-POSITION-COUNT.                   
047400     PERFORM 580-SORT-HOLDING-BASE THRU 580-EXIT.                 
047500 500-EXIT.                                                        
047600     EXIT.                                                        
047700*                                                                 
047800 505-EXTRACT-ONE-POSITION.                                        
047900     SET POS-IDX TO WS-SCAN-IDX.                                  
048000     IF POS-UNITS (POS-IDX) NOT = 0                               
048100         PERFORM 510-CHECK-ACCOUNT-TYPE THRU 510-EXIT             
048200         IF WS-ENTRY-FOUND                                        
048300             PERFORM 520-BUILD-HOLDING THRU 520-EXIT              
048400         END-IF                                                   
048500     END-IF.                                                      
048600     ADD 1 TO WS-SCAN-IDX.                                        
048700 505-EXIT.                                                        
048800     EXIT.                                                        
048900*                                                                 
049000 510-CHECK-ACCOUNT-TYPE.                                          
049100*    THE FIRST COMPONENT OF THE ACCOUNT NAME (UP TO THE FIRST     
049200*    ':' OR THE END OF THE NAME) MUST BE ASSETS OR LIABILITIES    
049300*    FOR THIS POSITION TO SHOW UP AS A FINAL HOLDING (REQ 4470).  
049400     MOVE 'N' TO WS-FOUND-SW.                                     
049500     MOVE 40 TO WS-TYPE-LEN.                                      
049600     MOVE 1  TO WS-SCAN2-IDX.                                     
049700     PERFORM 511-FIND-TYPE-BOUNDARY THRU 511-EXIT                 
049800         UNTIL WS-SCAN2-IDX > 40.                                 
049900     IF WS-TYPE-LEN = 6                                           
050000             AND POS-ACCOUNT (POS-IDX) (1:6) = 'Assets'           
050100         MOVE 'Y' TO WS-FOUND-SW                                  
050200     END-IF.                                                      
050300     IF WS-TYPE-LEN = 11                                          
050400             AND POS-ACCOUNT (POS-IDX) (1:11) = 'Liabilities'     
050500         MOVE 'Y' TO WS-FOUND-SW                                  
050600     END-IF.                                                      
050700 510-EXIT.                                                        
050800     EXIT.                                                        
050900*                                                                 
051000 511-FIND-TYPE-BOUNDARY.                                          
051100     IF POS-ACCOUNT-CHARS (POS-IDX WS-SCAN2-IDX) = ':'            
051200             AND WS-TYPE-LEN = 40                                 
051300         COMPUTE WS-TYPE-LEN = WS-SCAN2-IDX - 1                   
051400     END-IF.                                                      
051500     ADD 1 TO WS-SCAN2-IDX.                                       
051600 511-EXIT.                                                        
051700     EXIT.                                                        
051800*                                                                 
051900 520-BUILD-HOLDING.                                               
052000     ADD 1 TO WS-HBASE-COUNT.                                     
052100     SET HB-IDX TO WS-HBASE-COUNT.                                
052200     MOVE POS-ACCOUNT (POS-IDX)   TO HB-ACCOUNT (HB-IDX).         
052300     MOVE POS-UNITS (POS-IDX)     TO HB-NUMBER (HB-IDX).          
052400     MOVE POS-CURRENCY (POS-IDX)  TO HB-CURRENCY (HB-IDX).        
052500     MOVE POS-COST-NUM (POS-IDX)  TO HB-COST-NUMBER (HB-IDX).     
052600     MOVE 'N' TO HB-PRICE-PRESENT-SW (HB-IDX).                    
052700     MOVE 'N' TO HB-MARKET-PRESENT-SW (HB-IDX).                   
052800     MOVE 0   TO HB-PRICE-DATE (HB-IDX).                          
052900     MOVE 0   TO HB-PRICE-NUMBER (HB-IDX).                        
053000     IF POS-COST-NUM (POS-IDX) NOT = 0                            
053100         MOVE 'Y' TO HB-COST-PRESENT-SW (HB-IDX)                  
053200         MOVE POS-COST-CURR (POS-IDX) TO HB-COST-CURR (HB-IDX)    
053300         COMPUTE HB-BOOK-VALUE (HB-IDX) ROUNDED =                 
053400             POS-UNITS (POS-IDX) * POS-COST-NUM (POS-IDX)         
053500         MOVE POS-CURRENCY (POS-IDX)  TO WS-NOTE-CCY-PARM         
053600         PERFORM 530-FIND-PRICE THRU 530-EXIT                     
053700         IF WS-RATE-WAS-FOUND                                     
053800             MOVE 'Y' TO HB-PRICE-PRESENT-SW (HB-IDX)             
053900             MOVE 'Y' TO HB-MARKET-PRESENT-SW (HB-IDX)            
054000             MOVE WS-RATE TO HB-PRICE-NUMBER (HB-IDX)             
054100             COMPUTE HB-MARKET-VALUE (HB-IDX) ROUNDED =           
054200                 POS-UNITS (POS-IDX) * WS-RATE                    
054300         ELSE                                                     
054400             MOVE HB-BOOK-VALUE (HB-IDX) TO                       
054450                 HB-MARKET-VALUE (HB-IDX)                         
054500         END-IF                                                   
054600     ELSE                                                         
054700         MOVE 'N' TO HB-COST-PRESENT-SW (HB-IDX)                  
054800         MOVE POS-CURRENCY (POS-IDX) TO HB-COST-CURR (HB-IDX)     
054900         MOVE POS-UNITS (POS-IDX)    TO HB-BOOK-VALUE (HB-IDX)    
055000         MOVE POS-UNITS (POS-IDX)    TO HB-MARKET-VALUE (HB-IDX)  
055100     END-IF.                                                      
055200 520-EXIT.                                                        
055300     EXIT.                                                        
055400*                                                                 
055500 530-FIND-PRICE.                                                  
055600*    LOOKS UP THE LATEST PRICE OF WS-NOTE-CCY-PARM IN THE COST    
055700*    CURRENCY NAMED BY HB-COST-CURR (HB-IDX) -- TRIES THE DIRECT  
055800*    QUOTE FIRST, THEN THE INVERSE QUOTE VIA LDGSTAT (REQ 4519).  
055900     MOVE 'N' TO WS-RATE-FOUND-SW.                                
056000     MOVE 0   TO WS-SAVE-IDX.                                     
056100     IF WS-PRICE-COUNT > 0                                        
056200         SET PRC-IDX TO 1                                         
056300         SEARCH WS-PRICE-ENTRY                                    
056400             AT END                                               
056500                 CONTINUE                                         
056600             WHEN PRW-BASE (PRC-IDX)  = WS-NOTE-CCY-PARM          
056700                  AND PRW-QUOTE (PRC-IDX) = HB-COST-CURR (HB-IDX) 
056800                 MOVE 'Y' TO WS-RATE-FOUND-SW                     
056900                 SET WS-SAVE-IDX TO PRC-IDX                       
057000         END-SEARCH                                               
057100     END-IF.                                                      
057200     IF WS-RATE-WAS-FOUND                                         
057300         SET PRC-IDX TO WS-SAVE-IDX                               
057400         MOVE PRW-RATE (PRC-IDX) TO WS-RATE                       
057500         MOVE PRW-DATE (PRC-IDX) TO HB-PRICE-DATE (HB-IDX)        
057600     ELSE                                                         
057700         PERFORM 535-FIND-INVERSE-PRICE THRU 535-EXIT             
057800     END-IF.                                                      
057900 530-EXIT.                                                        
058000     EXIT.                                                        
058100*                                                                 
058200 535-FIND-INVERSE-PRICE.                                          
058300     MOVE 'N' TO WS-FOUND-SW.                                     
058400     MOVE 0   TO WS-SAVE-IDX.                                     
058500     IF WS-PRICE-COUNT > 0                                        
058600         SET PRC-IDX TO 1                                         
058700         SEARCH WS-PRICE-ENTRY                                    
058800             AT END                                               
058900                 CONTINUE                                         
059000             WHEN PRW-BASE (PRC-IDX)  = HB-COST-CURR (HB-IDX)     
059100                  AND PRW-QUOTE (PRC-IDX) = WS-NOTE-CCY-PARM      
059200                 MOVE 'Y' TO WS-FOUND-SW                          
059300                 SET WS-SAVE-IDX TO PRC-IDX                       
059400         END-SEARCH                                               
059500     END-IF.                                                      
059600     IF WS-ENTRY-FOUND                                            
059700         SET PRC-IDX TO WS-SAVE-IDX                               
059800         MOVE PRW-RATE (PRC-IDX) TO                               
059900             LS-NUMERATOR OF WS-STAT-REQUEST                      
060000         MOVE 'I' TO LS-FUNCTION-CODE OF WS-STAT-REQUEST          
060100         CALL 'LDGSTAT' USING WS-STAT-REQUEST                     
060200         IF LS-RESULT-IS-VALID OF WS-STAT-REQUEST                 
060300             MOVE 'Y' TO WS-RATE-FOUND-SW                         
060400             MOVE LS-RESULT OF WS-STAT-REQUEST TO WS-RATE         
060500             MOVE PRW-DATE (PRC-IDX) TO HB-PRICE-DATE (HB-IDX)    
060600         END-IF                                                   
060700     END-IF.                                                      
060800 535-EXIT.                                                        
060900     EXIT.                                                        
061000*                                                                 
061100 580-SORT-HOLDING-BASE.                                           
061200*    AT MOST 500 HOLDINGS -- A BUBBLE PASS ON (ACCOUNT, COMMODITY,
061300*    COST-NUMBER) IS PLENTY TO GET THE ASCENDING ORDER NEEDED.    
061400     IF WS-HBASE-COUNT > 1                                        
061500         MOVE 'N' TO WS-SWAP-SW                                   
061600         PERFORM 581-BUBBLE-ONE-PASS THRU 581-EXIT                
061700             UNTIL WS-SWAP-DONE-SW                                
061800     END-IF.                                                      
061900 580-EXIT.                                                        
062000     EXIT.                                                        
062100*                                                                 
062200 581-BUBBLE-ONE-PASS.                                             
062300     MOVE 'Y' TO WS-SWAP-SW.                                      
062400     MOVE 1 TO WS-SCAN-IDX.                                       
062500     PERFORM 582-BUBBLE-ONE-COMPARE THRU 582-EXIT                 
062600         UNTIL WS-SCAN-IDX > WS-HBASE-COUNT - 1.                  
062700 581-EXIT.                                                        
062800     EXIT.                                                        
062900*                                                                 
063000 582-BUBBLE-ONE-COMPARE.                                          
063100     SET HB-IDX TO WS-SCAN-IDX.                                   
063200     IF HB-ACCOUNT (HB-IDX) > HB-ACCOUNT (HB-IDX + 1)             
063300             OR (HB-ACCOUNT (HB-IDX) = HB-ACCOUNT (HB-IDX + 1)    
063400                 AND HB-CURRENCY (HB-IDX) >                       
063500                     HB-CURRENCY (HB-IDX + 1))                    
063520             OR (HB-ACCOUNT (HB-IDX) = HB-ACCOUNT (HB-IDX + 1)    
063540                 AND HB-CURRENCY (HB-IDX) =                       
063560                     HB-CURRENCY (HB-IDX + 1)                     
063580                 AND HB-COST-NUMBER (HB-IDX) >                    
063590                     HB-COST-NUMBER (HB-IDX + 1))                 
063600         PERFORM 583-SWAP-TWO-HOLDINGS THRU 583-EXIT              
063700         MOVE 'N' TO WS-SWAP-SW                                   
063800     END-IF.                                                      
063900     ADD 1 TO WS-SCAN-IDX.                                        
064000 582-EXIT.                                                        
064100     EXIT.                                                        
064200*                                                                 
064300 583-SWAP-TWO-HOLDINGS.                                           
064400     MOVE WS-HBASE-ENTRY (HB-IDX) TO WS-HBASE-SWAP.               
064500     MOVE WS-HBASE-ENTRY (HB-IDX + 1) TO WS-HBASE-ENTRY (HB-IDX). 
064600     MOVE WS-HBASE-SWAP TO WS-HBASE-ENTRY (HB-IDX + 1).           
064700 583-EXIT.                                                        
064800     EXIT.                                                        
064900*                                                                 
065000 600-PRINT-HOLDINGS-REPORTS.                                      
065100     MOVE 1 TO WS-VARIANT-IDX.                                    
065200     PERFORM 605-PRINT-ONE-VARIANT THRU 605-EXIT                  
065300         UNTIL WS-VARIANT-IDX > 4.                                
065400 600-EXIT.                                                        
065500     EXIT.                                                        
065600*                                                                 
065700 605-PRINT-ONE-VARIANT.                                           
065800     MOVE WS-VARIANT-CODE (WS-VARIANT-IDX) TO WS-KEY-CODE.        
065900     MOVE 0 TO WS-GRAND-BOOK, WS-GRAND-MARKET.                    
066000     IF WS-KEY-CODE = 'N'                                         
066100         PERFORM 640-PRINT-BASE-DETAILS THRU 640-EXIT             
066200     ELSE                                                         
066300         PERFORM 620-BUILD-AGGREGATION THRU 620-EXIT              
066400         PERFORM 650-PRINT-AGGR-DETAILS THRU 650-EXIT             
066500     END-IF.                                                      
066600     MOVE WS-GRAND-BOOK   TO TL-BOOK-VALUE.                       
066700     MOVE WS-GRAND-MARKET TO TL-MARKET-VALUE.                     
066800     WRITE HOLD-REPORT-LINE FROM WS-TOTAL-LINE.                   
066900     ADD 1 TO WS-VARIANT-IDX.                                     
067000 605-EXIT.                                                        
067100     EXIT.                                                        
067200*                                                                 
067300 620-BUILD-AGGREGATION.                                           
067400     MOVE 0 TO WS-AGGR-COUNT.                                     
067500     MOVE 1 TO WS-SCAN-IDX.                                       
067600     PERFORM 625-AGGREGATE-ONE-HOLDING THRU 625-EXIT              
067700         UNTIL WS-SCAN-IDX > WS-HBASE-COUNT.                      
067800     PERFORM 628-FINISH-AGGREGATES THRU 628-EXIT.                 
067900 620-EXIT.                                                        
068000     EXIT.                                                        
068100*                                                                 
068200 625-AGGREGATE-ONE-HOLDING.                                       
068300     SET HB-IDX TO WS-SCAN-IDX.                                   
068400     PERFORM 626-FIND-OR-MAKE-GROUP THRU 626-EXIT.                
068500     IF AG-MEMBER-COUNT (AG-IDX) = 0                              
068600         MOVE HB-ACCOUNT (HB-IDX)  TO AG-ACCOUNT (AG-IDX)         
068700         MOVE HB-CURRENCY (HB-IDX) TO AG-CURRENCY (AG-IDX)        
068800         MOVE HB-COST-CURR (HB-IDX) TO AG-COST-CURR (AG-IDX)      
068900         MOVE HB-PRICE-NUMBER (HB-IDX) TO AG-FIRST-PRICE (AG-IDX) 
069000         MOVE HB-PRICE-DATE (HB-IDX)   TO AG-FIRST-DATE (AG-IDX)  
069100         MOVE 'Y' TO AG-DATE-CONSISTENT-SW (AG-IDX)               
069200         MOVE 'N' TO AG-MIXED-SW (AG-IDX)                         
069300     ELSE                                                         
069400         IF AG-ACCOUNT (AG-IDX) NOT = HB-ACCOUNT (HB-IDX)         
069500             PERFORM 627-SHRINK-COMMON-PREFIX THRU 627-EXIT       
069600         END-IF                                                   
069700         IF AG-CURRENCY (AG-IDX) NOT = HB-CURRENCY (HB-IDX)       
069800             MOVE 'Y' TO AG-MIXED-SW (AG-IDX)                     
069900         END-IF                                                   
070000         IF AG-FIRST-DATE (AG-IDX) NOT = HB-PRICE-DATE (HB-IDX)   
070100                 OR AG-FIRST-PRICE (AG-IDX) NOT =                 
070200                    HB-PRICE-NUMBER (HB-IDX)                      
070300             MOVE 'N' TO AG-DATE-CONSISTENT-SW (AG-IDX)           
070400         END-IF                                                   
070500     END-IF.                                                      
070600     ADD 1 TO AG-MEMBER-COUNT (AG-IDX).                           
070700     ADD HB-NUMBER (HB-IDX) TO AG-UNITS (AG-IDX).                 
070800     ADD HB-BOOK-VALUE (HB-IDX) TO AG-BOOK-VALUE (AG-IDX).        
070900     ADD HB-MARKET-VALUE (HB-IDX) TO AG-MARKET-VALUE (AG-IDX).    
071000     ADD 1 TO WS-SCAN-IDX.                                        
071100 625-EXIT.                                                        
071200     EXIT.                                                        
071300*                                                                 
071400 626-FIND-OR-MAKE-GROUP.                                          
071500     MOVE 'N' TO WS-FOUND-SW.                                     
071600     MOVE 0   TO WS-SAVE-IDX.                                     
071700     IF WS-AGGR-COUNT > 0                                         
071800         SET AG-IDX TO 1                                          
071900         SEARCH WS-AGGR-ENTRY                                     
072000             AT END                                               
072100                 CONTINUE                                         
072200             WHEN (WS-KEY-CODE = 'A'                              
072300                     AND AG-ACCOUNT (AG-IDX) =                    
072400                         HB-ACCOUNT (HB-IDX))                     
072500                  OR (WS-KEY-CODE = 'C'                           
072600                     AND AG-CURRENCY (AG-IDX) =                   
072700                         HB-CURRENCY (HB-IDX))                    
072800                  OR (WS-KEY-CODE = 'X'                           
072900                     AND AG-COST-CURR (AG-IDX) =                  
073000                         HB-COST-CURR (HB-IDX))                   
073100                 MOVE 'Y' TO WS-FOUND-SW                          
073200                 SET WS-SAVE-IDX TO AG-IDX                        
073300         END-SEARCH                                               
073400     END-IF.                                                      
073500     IF WS-ENTRY-FOUND                                            
073600         SET AG-IDX TO WS-SAVE-IDX                                
073700     ELSE                                                         
073800         ADD 1 TO WS-AGGR-COUNT                                   
073900         SET AG-IDX TO WS-AGGR-COUNT                              
074000         MOVE 0 TO AG-MEMBER-COUNT (AG-IDX)                       
074100         MOVE 0 TO AG-UNITS (AG-IDX)                              
074200         MOVE 0 TO AG-BOOK-VALUE (AG-IDX)                         
074300         MOVE 0 TO AG-MARKET-VALUE (AG-IDX)                       
074400     END-IF.                                                      
074500 626-EXIT.                                                        
074600     EXIT.                                                        
074700*                                                                 
074800 627-SHRINK-COMMON-PREFIX.                                        
074900*    GROUPING BY COMMODITY OR COST-CURRENCY CAN PULL TOGETHER     
075000*    HOLDINGS FROM DIFFERENT ACCOUNTS -- THE GROUP'S ACCOUNT      
075100*    LABEL SHRINKS TO THEIR LONGEST COMMON ':'-PREFIX (REQ 4581). 
075150     MOVE 1 TO WS-SCAN2-IDX.                                      
075170     MOVE 0 TO WS-PREFIX-END-IDX.                                 
075200     PERFORM 627-PRF THRU 627-PRF-EXIT                            
075250         UNTIL WS-SCAN2-IDX > 40.                                 
075270     PERFORM 627-TRIM-TO-COLON THRU 627-TRIM-EXIT.                
075500 627-EXIT.                                                        
075600     EXIT.                                                        
075700*                                                                 
075800 627-PRF.                                                         
075900     IF AG-ACCOUNT (AG-IDX) (WS-SCAN2-IDX:1) NOT =                
076000             HB-ACCOUNT (HB-IDX) (WS-SCAN2-IDX:1)                 
076100             AND AG-ACCOUNT (AG-IDX) (WS-SCAN2-IDX:) NOT = SPACES 
076200         MOVE SPACES TO AG-ACCOUNT (AG-IDX) (WS-SCAN2-IDX:)       
076220         IF WS-PREFIX-END-IDX = 0                                 
076240             MOVE WS-SCAN2-IDX TO WS-PREFIX-END-IDX               
076260         END-IF                                                   
076300     END-IF.                                                      
076400     ADD 1 TO WS-SCAN2-IDX.                                       
076500 627-PRF-EXIT.                                                    
076600     EXIT.                                                        
076650*                                                                 
076660 627-TRIM-TO-COLON.                                               
076670*    REQ 4581 FOLLOWUP -- IF 627-PRF CUT THE SHARED PREFIX        
076680*    OFF MID-SEGMENT, BACK IT UP TO THE LAST COMPLETE             
076690*    ':'-BOUNDARY SO THE GROUP'S ACCOUNT LABEL IS A REAL          
076700*    ACCOUNT NAME RATHER THAN A PARTIAL COMPONENT.                
076710     IF WS-PREFIX-END-IDX > 1                                     
076720         SUBTRACT 1 FROM WS-PREFIX-END-IDX GIVING WS-COLON-IDX    
076730         MOVE 'N' TO WS-COLON-FOUND-SW                            
076740         PERFORM 627-FIND-LAST-COLON THRU 627-FLC-EXIT            
076750             UNTIL WS-COLON-IDX < 1 OR WS-COLON-WAS-FOUND         
076760         IF WS-COLON-WAS-FOUND                                    
076770             MOVE SPACES TO AG-ACCOUNT (AG-IDX) (WS-COLON-IDX:)   
076780         ELSE                                                     
076790             MOVE SPACES TO AG-ACCOUNT (AG-IDX)                   
076795         END-IF                                                   
076810     END-IF.                                                      
076820 627-TRIM-EXIT.                                                   
076830     EXIT.                                                        
076840*                                                                 
076850 627-FIND-LAST-COLON.                                             
076860     IF AG-ACCOUNT (AG-IDX) (WS-COLON-IDX:1) = ':'                
076870         MOVE 'Y' TO WS-COLON-FOUND-SW                            
076880     ELSE                                                         
076890         SUBTRACT 1 FROM WS-COLON-IDX                             
076895     END-IF.                                                      
076910 627-FLC-EXIT.                                                    
076920     EXIT.                                                        
076930*                                                                 
076940 628-FINISH-AGGREGATES.                                           
076950     MOVE 1 TO WS-SCAN-IDX.                                       
076960     PERFORM 629-FINISH-ONE-AGGREGATE THRU 629-EXIT               
076970         UNTIL WS-SCAN-IDX > WS-AGGR-COUNT.                       
076980     PERFORM 636-SORT-AGGR-TABLE THRU 636-EXIT.                   
076990 628-EXIT.                                                        
077000     EXIT.                                                        
077500*                                                                 
077600 629-FINISH-ONE-AGGREGATE.                                        
077700     SET AG-IDX TO WS-SCAN-IDX.                                   
077800     IF AG-IS-MIXED (AG-IDX)                                      
077900         MOVE 0   TO AG-UNITS (AG-IDX)                            
078000         MOVE '*' TO AG-CURRENCY (AG-IDX)                         
078100     END-IF.                                                      
078200     MOVE 'C' TO LS-FUNCTION-CODE OF WS-STAT-REQUEST.             
078300     MOVE AG-BOOK-VALUE (AG-IDX) TO                               
078400         LS-NUMERATOR OF WS-STAT-REQUEST.                         
078500     MOVE AG-UNITS (AG-IDX) TO                                    
078600         LS-DENOMINATOR OF WS-STAT-REQUEST.                       
078700     CALL 'LDGSTAT' USING WS-STAT-REQUEST.                        
078800     IF LS-RESULT-IS-VALID OF WS-STAT-REQUEST                     
078900         MOVE LS-RESULT OF WS-STAT-REQUEST TO                     
079000             AG-AVG-COST (AG-IDX)                                 
079100     ELSE                                                         
079200         MOVE 0 TO AG-AVG-COST (AG-IDX)                           
079300     END-IF.                                                      
079400     MOVE 'P' TO LS-FUNCTION-CODE OF WS-STAT-REQUEST.             
079500     MOVE AG-MARKET-VALUE (AG-IDX) TO                             
079600         LS-NUMERATOR OF WS-STAT-REQUEST.                         
079700     CALL 'LDGSTAT' USING WS-STAT-REQUEST.                        
079800     IF LS-RESULT-IS-VALID OF WS-STAT-REQUEST                     
079900         MOVE LS-RESULT OF WS-STAT-REQUEST TO                     
080000             AG-AVG-PRICE (AG-IDX)                                
080100     ELSE                                                         
080200         MOVE 0 TO AG-AVG-PRICE (AG-IDX)                          
080300     END-IF.                                                      
080400     IF AG-DATES-CONSISTENT (AG-IDX)                              
080500             AND AG-FIRST-PRICE (AG-IDX) = AG-AVG-PRICE (AG-IDX)  
080600         MOVE AG-FIRST-DATE (AG-IDX) TO AG-PRICE-DATE (AG-IDX)    
080700     ELSE                                                         
080800         MOVE 0 TO AG-PRICE-DATE (AG-IDX)                         
080900     END-IF.                                                      
081000     ADD 1 TO WS-SCAN-IDX.                                        
081100 629-EXIT.                                                        
081200     EXIT.                                                        
081300*                                                                 
081400 636-SORT-AGGR-TABLE.                                             
081500     IF WS-AGGR-COUNT > 1                                         
081600         MOVE 'N' TO WS-SWAP-SW                                   
081700         PERFORM 637-BUBBLE-ONE-AGGR-PASS THRU 637-EXIT           
081800             UNTIL WS-SWAP-DONE-SW                                
081900     END-IF.                                                      
082000 636-EXIT.                                                        
082100     EXIT.                                                        
082200*                                                                 
082300 637-BUBBLE-ONE-AGGR-PASS.                                        
082400     MOVE 'Y' TO WS-SWAP-SW.                                      
082500     MOVE 1 TO WS-SCAN-IDX.                                       
082600     PERFORM 638-BUBBLE-ONE-AGGR-CMP THRU 638-EXIT                
082700         UNTIL WS-SCAN-IDX > WS-AGGR-COUNT - 1.                   
082800 637-EXIT.                                                        
082900     EXIT.                                                        
083000*                                                                 
083100 638-BUBBLE-ONE-AGGR-CMP.                                         
083200     SET AG-IDX TO WS-SCAN-IDX.                                   
083300     IF AG-ACCOUNT (AG-IDX) > AG-ACCOUNT (AG-IDX + 1)             
083400             OR (AG-ACCOUNT (AG-IDX) = AG-ACCOUNT (AG-IDX + 1)    
083500                 AND AG-CURRENCY (AG-IDX) >                       
083600                     AG-CURRENCY (AG-IDX + 1))                    
083700         MOVE WS-AGGR-ENTRY (AG-IDX) TO WS-AGGR-SWAP              
083800         MOVE WS-AGGR-ENTRY (AG-IDX + 1) TO WS-AGGR-ENTRY (AG-IDX)
083900         MOVE WS-AGGR-SWAP TO WS-AGGR-ENTRY (AG-IDX + 1)          
084000         MOVE 'N' TO WS-SWAP-SW                                   
084100     END-IF.                                                      
084200     ADD 1 TO WS-SCAN-IDX.                                        
084300 638-EXIT.                                                        
084400     EXIT.                                                        
084500*                                                                 
084600 640-PRINT-BASE-DETAILS.                                          
084700     MOVE 1 TO WS-SCAN-IDX.                                       
084800     PERFORM 645-PRINT-ONE-BASE THRU 645-EXIT                     
084900         UNTIL WS-SCAN-IDX > WS-HBASE-COUNT.                      
085000 640-EXIT.                                                        
085100     EXIT.                                                        
085200*                                                                 
085300 645-PRINT-ONE-BASE.                                              
085400     SET HB-IDX TO WS-SCAN-IDX.                                   
085500     MOVE SPACES TO WS-HOLD-DETAIL-LINE.                          
085600     MOVE HB-ACCOUNT (HB-IDX)      TO RL-ACCOUNT.                 
085700     MOVE HB-NUMBER (HB-IDX)       TO RL-UNITS.                   
085800     MOVE HB-CURRENCY (HB-IDX)     TO RL-CURRENCY.                
085900     MOVE HB-COST-CURR (HB-IDX)    TO RL-COST-CURR.               
086000     IF HB-HAS-COST (HB-IDX)                                      
086100         MOVE HB-COST-NUMBER (HB-IDX) TO RL-AVG-COST              
086200     END-IF.                                                      
086300     IF HB-HAS-PRICE (HB-IDX)                                     
086400         MOVE HB-PRICE-NUMBER (HB-IDX) TO RL-PRICE                
086500     END-IF.                                                      
086600     MOVE HB-BOOK-VALUE (HB-IDX)   TO RL-BOOK-VALUE.              
086700     MOVE HB-MARKET-VALUE (HB-IDX) TO RL-MARKET-VALUE.            
086800     WRITE HOLD-REPORT-LINE FROM WS-HOLD-DETAIL-LINE.             
086900     ADD HB-BOOK-VALUE (HB-IDX)   TO WS-GRAND-BOOK.               
087000     ADD HB-MARKET-VALUE (HB-IDX) TO WS-GRAND-MARKET.             
087100     ADD 1 TO WS-SCAN-IDX.                                        
087200 645-EXIT.                                                        
087300     EXIT.                                                        
087400*                                                                 
087500 650-PRINT-AGGR-DETAILS.                                          
087600     MOVE 1 TO WS-SCAN-IDX.                                       
087700     PERFORM 655-PRINT-ONE-AGGR THRU 655-EXIT                     
087800         UNTIL WS-SCAN-IDX > WS-AGGR-COUNT.                       
087900 650-EXIT.                                                        
088000     EXIT.                                                        
088100*                                                                 
088200 655-PRINT-ONE-AGGR.                                              
088300     SET AG-IDX TO WS-SCAN-IDX.                                   
088400     MOVE SPACES TO WS-HOLD-DETAIL-LINE.                          
088500     MOVE AG-ACCOUNT (AG-IDX)   TO RL-ACCOUNT.                    
088600     MOVE AG-UNITS (AG-IDX)     TO RL-UNITS.                      
088700     MOVE AG-CURRENCY (AG-IDX)  TO RL-CURRENCY.                   
088800     MOVE AG-COST-CURR (AG-IDX) TO RL-COST-CURR.                  
088900     MOVE AG-AVG-COST (AG-IDX)  TO RL-AVG-COST.                   
089000     MOVE AG-AVG-PRICE (AG-IDX) TO RL-PRICE.                      
089100     MOVE AG-BOOK-VALUE (AG-IDX)   TO RL-BOOK-VALUE.              
089200     MOVE AG-MARKET-VALUE (AG-IDX) TO RL-MARKET-VALUE.            
089300     WRITE HOLD-REPORT-LINE FROM WS-HOLD-DETAIL-LINE.             
089400     ADD AG-BOOK-VALUE (AG-IDX)   TO WS-GRAND-BOOK.               
089500     ADD AG-MARKET-VALUE (AG-IDX) TO WS-GRAND-MARKET.             
089600     ADD 1 TO WS-SCAN-IDX.                                        
089700 655-EXIT.                                                        
089800     EXIT.                                                        
089900*                                                                 
090000 700-PRINT-RELATIVE-REPORT.                                       
090100*    REDUCES EACH HOLDING TO A FRACTION OF ITS COST-CURRENCY      
090200*    GROUP'S TOTAL MARKET VALUE -- EACH GROUP SHOULD SUM TO       
090300*    1.000000 WHEN THE REPORT IS ADDED BACK UP BY HAND (REQ 4560).
090400     MOVE 1 TO WS-SCAN-IDX.                                       
090500     PERFORM 710-PRINT-ONE-RELATIVE THRU 710-EXIT                 
090600         UNTIL WS-SCAN-IDX > WS-HBASE-COUNT.                      
090700 700-EXIT.                                                        
090800     EXIT.                                                        
090900*                                                                 
091000 710-PRINT-ONE-RELATIVE.                                          
091100     SET HB-IDX TO WS-SCAN-IDX.                                   
091200     PERFORM 720-SUM-COST-CURR-GROUP THRU 720-EXIT.               
091300     MOVE SPACES TO WS-RELATIVE-DETAIL-LINE.                      
091400     MOVE HB-ACCOUNT (HB-IDX)   TO RLR-ACCOUNT.                   
091500     MOVE HB-CURRENCY (HB-IDX)  TO RLR-CURRENCY.                  
091600     MOVE HB-COST-CURR (HB-IDX) TO RLR-COST-CURR.                 
091700     IF WS-CCY-GROUP-TOTAL NOT = 0                                
091800         MOVE 'R' TO LS-FUNCTION-CODE OF WS-STAT-REQUEST          
091900         MOVE HB-MARKET-VALUE (HB-IDX) TO                         
092000             LS-NUMERATOR OF WS-STAT-REQUEST                      
092100         MOVE WS-CCY-GROUP-TOTAL TO                               
092200             LS-DENOMINATOR OF WS-STAT-REQUEST                    
092300         CALL 'LDGSTAT' USING WS-STAT-REQUEST                     
092400         IF LS-RESULT-IS-VALID OF WS-STAT-REQUEST                 
092500             MOVE LS-RESULT OF WS-STAT-REQUEST TO                 
092600                 RLR-MARKET-FRACTION                              
092700         END-IF                                                   
092800     END-IF.                                                      
092900     WRITE HOLD-REPORT-LINE FROM WS-RELATIVE-DETAIL-LINE.         
093000     ADD 1 TO WS-SCAN-IDX.                                        
093100 710-EXIT.                                                        
093200     EXIT.                                                        
093300*                                                                 
093400 720-SUM-COST-CURR-GROUP.                                         
093500     MOVE 0 TO WS-CCY-GROUP-TOTAL.                                
093600     MOVE 1 TO WS-SAVE-IDX.                                       
093700     PERFORM 725-ADD-ONE-GROUP-MEMBER THRU 725-EXIT               
093800         UNTIL WS-SAVE-IDX > WS-HBASE-COUNT.                      
093900 720-EXIT.                                                        
094000     EXIT.                                                        
094100*                                                                 
094200 725-ADD-ONE-GROUP-MEMBER.                                        
094300     IF HB-COST-CURR (WS-SAVE-IDX) = HB-COST-CURR (HB-IDX)        
094400         ADD HB-MARKET-VALUE (WS-SAVE-IDX) TO WS-CCY-GROUP-TOTAL  
094500     END-IF.                                                      
094600     ADD 1 TO WS-SAVE-IDX.                                        
094700 725-EXIT.                                                        
094800     EXIT.                                                        
094900*                                                                 
095000 750-PRINT-NETWORTH-REPORT.                                       
095100*                                                                 
095200 750-PRNT-START.                                                  
095300     MOVE 1 TO WS-SCAN-IDX.                                       
095400     PERFORM 760-PRINT-ONE-OPER-CCY THRU 760-EXIT                 
095500         UNTIL WS-SCAN-IDX > PARM-OPER-COUNT.                     
095600 750-PRNT-EXIT.                                                   
095700     EXIT.                                                        
095800*                                                                 
095900 760-PRINT-ONE-OPER-CCY.                                          
096000     SET OPC-IDX TO WS-SCAN-IDX.                                  
096100     MOVE 0 TO WS-NETWORTH-TOTAL.                                 
096200     MOVE 0 TO WS-NETWORTH-MEMBERS.                               
096300     MOVE 1 TO WS-SAVE-IDX.                                       
096400     PERFORM 770-CONVERT-ONE-HOLDING THRU 770-EXIT                
096500         UNTIL WS-SAVE-IDX > WS-HBASE-COUNT.                      
096600     IF WS-NETWORTH-MEMBERS > 0                                   
096700         MOVE SPACES TO WS-NETWORTH-DETAIL-LINE                   
096800         MOVE PARM-OPER-ENTRY (OPC-IDX) TO RLN-CURRENCY           
096900         MOVE WS-NETWORTH-TOTAL TO RLN-NET-WORTH                  
097000         WRITE NETW-REPORT-LINE FROM WS-NETWORTH-DETAIL-LINE      
097100     END-IF.                                                      
097200     ADD 1 TO WS-SCAN-IDX.                                        
097300 760-EXIT.                                                        
097400     EXIT.                                                        
097500*                                                                 
097600 770-CONVERT-ONE-HOLDING.                                         
097700     SET HB-IDX TO WS-SAVE-IDX.                                   
097800     IF HB-COST-CURR (HB-IDX) = PARM-OPER-ENTRY (OPC-IDX)         
097900         ADD HB-MARKET-VALUE (HB-IDX) TO WS-NETWORTH-TOTAL        
098000         ADD 1 TO WS-NETWORTH-MEMBERS                             
098100     ELSE                                                         
098200         MOVE HB-COST-CURR (HB-IDX) TO WS-NOTE-CCY-PARM           
098300         PERFORM 780-FIND-CONVERSION-RATE THRU 780-EXIT           
098400         IF WS-RATE-WAS-FOUND                                     
098500             COMPUTE WS-NETWORTH-TOTAL ROUNDED =                  
098600                 WS-NETWORTH-TOTAL +                              
098700                 (HB-MARKET-VALUE (HB-IDX) * WS-RATE)             
098800             ADD 1 TO WS-NETWORTH-MEMBERS                         
098900         END-IF                                                   
099000     END-IF.                                                      
099100     ADD 1 TO WS-SAVE-IDX.                                        
099200 770-EXIT.                                                        
099300     EXIT.                                                        
099400*                                                                 
099500 780-FIND-CONVERSION-RATE.                                        
099600*    RATE FROM WS-NOTE-CCY-PARM (THE HOLDING'S OWN COST CURRENCY) 
099700*    INTO THE OPERATING CURRENCY -- DIRECT QUOTE, THEN INVERSE.   
099800     MOVE 'N' TO WS-RATE-FOUND-SW.                                
099900     MOVE 'N' TO WS-FOUND-SW.                                     
100000     MOVE 0   TO WS-SCAN2-IDX.                                    
100100     IF WS-PRICE-COUNT > 0                                        
100200         SET PRC-IDX TO 1                                         
100300         SEARCH WS-PRICE-ENTRY                                    
100400             AT END                                               
100500                 CONTINUE                                         
100600             WHEN PRW-BASE (PRC-IDX) = WS-NOTE-CCY-PARM           
100700                  AND PRW-QUOTE (PRC-IDX) =                       
100800                      PARM-OPER-ENTRY (OPC-IDX)                   
100900                 MOVE 'Y' TO WS-FOUND-SW                          
101000                 SET WS-SAVE-IDX TO PRC-IDX                       
101100         END-SEARCH                                               
101200     END-IF.                                                      
101300     IF WS-ENTRY-FOUND                                            
101400         SET PRC-IDX TO WS-SAVE-IDX                               
101500         MOVE PRW-RATE (PRC-IDX) TO WS-RATE                       
101600         MOVE 'Y' TO WS-RATE-FOUND-SW                             
101700     ELSE                                                         
101800         MOVE 'N' TO WS-FOUND-SW                                  
101900         IF WS-PRICE-COUNT > 0                                    
102000             SET PRC-IDX TO 1                                     
102100             SEARCH WS-PRICE-ENTRY                                
102200                 AT END                                           
102300                     CONTINUE                                     
102400                 WHEN PRW-BASE (PRC-IDX) =                        
102500                         PARM-OPER-ENTRY (OPC-IDX)                
102600                      AND PRW-QUOTE (PRC-IDX) = WS-NOTE-CCY-PARM  
102700                     MOVE 'Y' TO WS-FOUND-SW                      
102800                     SET WS-SAVE-IDX TO PRC-IDX                   
102900             END-SEARCH                                           
103000         END-IF                                                   
103100         IF WS-ENTRY-FOUND                                        
103200             SET PRC-IDX TO WS-SAVE-IDX                           
103300             MOVE PRW-RATE (PRC-IDX) TO                           
103400                 LS-NUMERATOR OF WS-STAT-REQUEST                  
103500             MOVE 'I' TO LS-FUNCTION-CODE OF WS-STAT-REQUEST      
103600             CALL 'LDGSTAT' USING WS-STAT-REQUEST                 
103700             IF LS-RESULT-IS-VALID OF WS-STAT-REQUEST             
103800                 MOVE LS-RESULT OF WS-STAT-REQUEST TO WS-RATE     
103900                 MOVE 'Y' TO WS-RATE-FOUND-SW                     
104000             END-IF                                               
104100         END-IF                                                   
104200     END-IF.                                                      
104300 780-EXIT.                                                        
104400     EXIT.                                                        
104500*                                                                 
104600 800-READ-DIRECTIVE.                                              
104700     READ DIRECTIVES-FILE INTO LDR-DIRECTIVE-RECORD               
104800         AT END                                                   
104900             MOVE 'YES' TO WS-EOF-DIRECTIVES-SW                   
105000     END-READ.                                                    
105100 800-EXIT.                                                        
105200     EXIT.                                                        
